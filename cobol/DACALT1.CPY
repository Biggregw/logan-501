000100******************************************************************
000110*              D A R T S   5 0 1   -   C O P Y B O O K          *
000120******************************************************************
000130* COPY       : DACALT1                                          *
000140* DESCRIPCION: LAYOUT DEL ARCHIVO BOARD-CALIB. UN UNICO REGISTRO *
000150*            : QUE UBICA EL CENTRO, RADIO Y ROTACION DEL         *
000160*            : TABLERO SOBRE LA IMAGEN DIGITALIZADA.             *
000170* LONGITUD   : 35 POSICIONES                                     *
000180******************************************************************
000190 01  REG-CALIB-TABLERO.
000200*    CENTRO DEL TABLERO EN PIXELES (EL EJE Y CRECE HACIA ABAJO)
000210     05  CAL-CENTRO-X             PIC S9(05)V9(03).
000220     05  CAL-CENTRO-Y             PIC S9(05)V9(03).
000230*    RADIO EXTERNO DEL TABLERO EN PIXELES (BORDE DEL DOBLE).
000240*    DEBE SER MAYOR QUE CERO
000250     05  CAL-RADIO-EXT            PIC 9(05)V9(03).
000260*    DESVIO DE ROTACION. CERO = SECTOR 20 A LAS 12; POSITIVO
000270*    ROTA EN SENTIDO DE LAS AGUJAS DEL RELOJ
000280     05  CAL-ROTACION-GRADOS      PIC S9(03)V9(03).
000290*    RELLENO AL TAMANO FISICO DEL REGISTRO
000300     05  FILLER                   PIC X(05).
