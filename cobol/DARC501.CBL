000100******************************************************************
000110* FECHA       : 03/05/1992                                       *
000120* PROGRAMADOR : ROSA DELIA LOPEZ (RDL)                           *
000130* APLICACION  : TORNEOS DE DARDOS                                *
000140* PROGRAMA    : DARC501                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : GENERADOR DE SUGERENCIAS DE CIERRE DE MANGA.     *
000170*             : POR CADA SOLICITUD DE CIERRE, ENUMERA LAS RUTAS   *
000180*             : DE 1 A 3 DARDOS QUE DEJAN EL RESTANTE EN CERO,    *
000190*             : LAS ORDENA POR PREFERENCIA Y ESCRIBE LAS MEJORES  *
000200* ARCHIVOS    : CHECKOUT-REQS=C, CHECKOUT-OUT=A                   *
000210* ACCION (ES) : C=CONSULTAR, A=AGREGAR                            *
000220* INSTALADO   : DD/MM/AAAA                                        *
000230* BPM/RATIONAL: NO APLICA                                         *
000240* NOMBRE      : GENERADOR DE SUGERENCIAS DE CIERRE                *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID. DARC501.
000280 AUTHOR. ROSA DELIA LOPEZ.
000290 INSTALLATION. LIGA NACIONAL DE DARDOS.
000300 DATE-WRITTEN. 03/05/1992.
000310 DATE-COMPILED.
000320 SECURITY. USO INTERNO - PROHIBIDA SU REPRODUCCION.
000330******************************************************************
000340*                     BITACORA DE CAMBIOS                        *
000350******************************************************************
000360* 03/05/1992  RDL  VERSION INICIAL DEL PROGRAMA                  *
000370* 21/09/1992  RDL  SOL-0107 SE AGREGA LA PODA POR RESTANTE MAYOR  *
000380*                  A 170 CON SALIDA DOBLE                        *
000390* 15/02/1993  HAP  SOL-0151 SE AGREGA LA RUTA DE 3 DARDOS         *
000400* 08/07/1993  HAP  SOL-0173 SE CORRIGE EL PESO DE LOS DOBLES      *
000410*                  PREFERIDOS (20,16,18,10,8,12,6,4,2)            *
000420* 30/01/1994  JCM  SOL-0195 SE AGREGA LA ELIMINACION DE RUTAS     *
000430*                  DUPLICADAS POR TEXTO DE RUTA                  *
000440* 19/08/1994  JCM  SOL-0221 SE LIMITA LA SALIDA A SOL-MAX-RUTAS   *
000450* 04/03/1995  EOR  SOL-0248 SE AJUSTA EL DESEMPATE FINAL POR      *
000460*                  TEXTO DE RUTA, ORDEN ALFABETICO                *
000470* 27/10/1995  EOR  SOL-0271 SE AMPLIA SUG-DESC-RUTA A 18          *
000480*                  POSICIONES PARA ADMITIR RUTAS DE TRES DARDOS   *
000490* 11/05/1996  CQR  SOL-0298 SE CORRIGE LA REGLA DE DOBLE BULL     *
000500*                  COMO ULTIMO DARDO CON SALIDA DOBLE             *
000510* 02/12/1996  CQR  SOL-0319 SE AGREGA EL RECHAZO DE SOLICITUDES   *
000520*                  CON RESTANTE CERO O NEGATIVO                   *
000530* 16/06/1997  EOR  SOL-0352 SE CORRIGE CANTIDAD MAXIMA DE DARDOS  *
000540*                  INVALIDA                                       *
000550* 30/11/1998  CQR  SOL-0513 AMPLIACION DE CAMPOS DE FECHA A 4      *
000560*                  DIGITOS DE ANIO (PROYECTO Y2K)                  *
000570* 18/02/1999  EOR  SOL-0531 REVISION GENERAL POST-Y2K, SIN        *
000580*                  CAMBIOS FUNCIONALES                            *
000590* 22/10/2002  HAP  SOL-0562 SE CORRIGE SOL-SALIDA-DOBLE PARA QUE   *
000600*                  VIAJE COMO 'Y'/'N' EN CHECKOUT-REQS, IGUAL AL  *
000610*                  DE MATCH-CONFIG                                *
000620******************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS DIGITO-VALIDO IS '0' THRU '9'.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT CHECKOUT-REQS  ASSIGN TO SOLICCHK
000710            ORGANIZATION   IS SEQUENTIAL
000720            FILE STATUS    IS FS-SOLIC.
000730
000740     SELECT CHECKOUT-OUT   ASSIGN TO SUGERCHK
000750            ORGANIZATION   IS SEQUENTIAL
000760            FILE STATUS    IS FS-SUGER.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800******************************************************************
000810*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000820******************************************************************
000830*   SOLICITUDES DE SUGERENCIA DE CIERRE, UNA POR REGISTRO
000840 FD  CHECKOUT-REQS.
000850     COPY DASOLC1.
000860*   RUTAS SUGERIDAS, DE 0 A SOL-MAX-RUTAS POR SOLICITUD, EN
000870*   ORDEN DE PREFERENCIA (RENGLON 1 = MEJOR)
000880 FD  CHECKOUT-OUT.
000890     COPY DASUGC1.
000900
000910 WORKING-STORAGE SECTION.
000920*                     VARIABLES DE FILE STATUS
000930 77  FS-SOLIC                       PIC 9(02) VALUE ZEROS.
000940 77  FS-SUGER                       PIC 9(02) VALUE ZEROS.
000950*                     SWITCH DE FIN DE ARCHIVO DE SOLICITUDES
000960 01  WKS-SW-SOLICITUDES.
000970     05  WKS-SW-FIN-SOLIC           PIC X(01) VALUE 'N'.
000980         88  FIN-SOLICITUDES                  VALUE 'S'.
000990*                     CONTADORES DE PROCESO
001000 77  WKS-SOLIC-LEIDAS               PIC 9(04) COMP VALUE ZERO.
001010 77  WKS-SUGER-ESCRITAS             PIC 9(04) COMP VALUE ZERO.
001020*                     SWITCH DE SALIDA DOBLE DE LA SOLICITUD
001030 01  WKS-SW-SOLIC-GRP.
001040     05  WKS-SOLIC-DOBLE            PIC X(01).
001050         88  WKS-SOLIC-ES-DOBLE                  VALUE 'Y'.
001060*    VISTA REDEFINIDA PARA EL RENGLON DE BITACORA DE SOLICITUD
001070 01  WKS-SW-SOLIC-TEXTO REDEFINES WKS-SW-SOLIC-GRP.
001080     05  FILLER                     PIC X(01).
001090*                     TABLA DE LOS 62 DARDOS CANDIDATOS
001100 01  WKS-TABLA-DARDOS.
001110     05  WKS-DARDO OCCURS 62 TIMES.
001120         07  TDD-VALOR               PIC 9(02).
001130         07  TDD-MULT                PIC 9(01).
001140         07  TDD-PESO                PIC 9(02).
001150*    VISTA REDEFINIDA PARA VOLCADO COMPACTO DE LA TABLA EN
001160*    BITACORA DE CONTROL (UN RENGLON POR DARDO CANDIDATO)
001170 01  WKS-TABLA-DARDOS-TEXTO REDEFINES WKS-TABLA-DARDOS.
001180     05  FILLER                    PIC X(310).
001190*                     INDICES DE ENUMERACION (1 A 62)
001200 77  WKS-IX-D1                       PIC 9(02) COMP.
001210 77  WKS-IX-D2                       PIC 9(02) COMP.
001220 77  WKS-IX-D3                       PIC 9(02) COMP.
001230*                     ACUMULADORES DE PUNTAJE Y REMANENTE
001240 77  WKS-PUNT-D1                     PIC 9(02) COMP.
001250 77  WKS-PUNT-D2                     PIC 9(02) COMP.
001260 77  WKS-PUNT-D3                     PIC 9(02) COMP.
001270 77  WKS-RESTO-1                     PIC S9(04) COMP.
001280 77  WKS-RESTO-2                     PIC S9(04) COMP.
001290 77  WKS-TOTAL-RUTA                  PIC 9(03) COMP.
001300*                     CANDIDATA EN ARMADO (1 RUTA A LA VEZ)
001310 01  WKS-CAND-TMP.
001320     05  CAN-CANT-DARDOS             PIC 9(01) COMP.
001330     05  CAN-DARDO OCCURS 3 TIMES.
001340         07  CAD-VALOR                PIC 9(02).
001350         07  CAD-MULT                 PIC 9(01).
001360     05  CAN-PESO-FINAL               PIC 9(02) COMP.
001370     05  CAN-PESO-PREVIOS             PIC 9(02) COMP.
001380     05  CAN-TEXTO                    PIC X(18).
001390*    VISTA REDEFINIDA PARA VOLCADO DE LA CANDIDATA EN BITACORA
001400 01  WKS-CAND-TMP-TEXTO REDEFINES WKS-CAND-TMP.
001410     05  FILLER                     PIC X(32).
001420*                     TABLA DE CANDIDATAS MANTENIDAS (TOP N)
001430 01  WKS-TABLA-CANDIDATAS.
001440     05  WKS-CANDIDATA OCCURS 99 TIMES.
001450         07  KEP-CANT-DARDOS           PIC 9(01) COMP.
001460         07  KEP-DARDO OCCURS 3 TIMES.
001470             09  KED-VALOR              PIC 9(02).
001480             09  KED-MULT               PIC 9(01).
001490         07  KEP-PESO-FINAL             PIC 9(02) COMP.
001500         07  KEP-PESO-PREVIOS           PIC 9(02) COMP.
001510         07  KEP-TEXTO                  PIC X(18).
001520 77  WKS-CANT-CANDIDATAS              PIC 9(02) COMP VALUE 0.
001530 77  WKS-CAPACIDAD                    PIC 9(02) COMP VALUE 0.
001540*                     SWITCHES Y APOYOS DE LA INSERCION
001550 77  WKS-ES-DUPLICADO                 PIC X(01) VALUE 'N'.
001560     88  WKS-HAY-DUPLICADO                      VALUE 'S'.
001570 77  WKS-NUEVA-MEJOR                  PIC X(01) VALUE 'N'.
001580     88  WKS-ES-MEJOR                           VALUE 'S'.
001590 77  WKS-IX-SCAN                      PIC 9(02) COMP.
001600 77  WKS-IX-POS                       PIC 9(02) COMP.
001610 77  WKS-IX-DEST                      PIC 9(02) COMP.
001620 77  WKS-IX-SHIFT                     PIC 9(02) COMP.
001630 01  WKS-SW-DESTINO.
001640     05  WKS-DEST-HALLADO             PIC X(01) VALUE 'N'.
001650         88  WKS-HAY-DESTINO                    VALUE 'S'.
001660*                     APOYO PARA FORMATEAR UN DARDO DE LA RUTA
001670 77  WKS-IX-FMT                       PIC 9(01) COMP.
001680 77  WKS-PIEZA-TEXTO                  PIC X(05) VALUE SPACES.
001690
001700 PROCEDURE DIVISION.
001710*                  ----- SECCION PRINCIPAL -----
001720 100-MAIN SECTION.
001730     PERFORM 110-APERTURA-ARCHIVOS
001740     PERFORM 120-CARGA-TABLA-DARDOS
001750     READ CHECKOUT-REQS
001760          AT END SET FIN-SOLICITUDES TO TRUE
001770     END-READ
001780     PERFORM 200-PROCESA-SOLICITUD UNTIL FIN-SOLICITUDES
001790     PERFORM 150-CLOSE-DATA
001800     STOP RUN.
001810 100-MAIN-E. EXIT.
001820
001830*                ----- APERTURA DE ARCHIVOS -----
001840 110-APERTURA-ARCHIVOS SECTION.
001850     OPEN INPUT  CHECKOUT-REQS
001860     OPEN OUTPUT CHECKOUT-OUT
001870     IF FS-SOLIC NOT = 0 OR FS-SUGER NOT = 0
001880        DISPLAY "=============================================="
001890                UPON CONSOLE
001900        DISPLAY "ERROR AL ABRIR ARCHIVOS DEL DARC501" UPON CONSOLE
001910        DISPLAY " FS CHECKOUT-REQS .. (" FS-SOLIC ")" UPON CONSOLE
001920        DISPLAY " FS CHECKOUT-OUT ... (" FS-SUGER ")" UPON CONSOLE
001930        DISPLAY "=============================================="
001940                UPON CONSOLE
001950        MOVE 91 TO RETURN-CODE
001960        STOP RUN
001970     END-IF.
001980 110-APERTURA-ARCHIVOS-E. EXIT.
001990
002000*           ----- CARGA DE LOS 62 DARDOS CANDIDATOS -----
002010*    SINGLES 1-20, DOBLES 1-20, TRIPLES 1-20, BULL SENCILLO Y
002020*    DOBLE, CON SU PESO DE PREFERENCIA (MENOR PESO = MEJOR)
002030 120-CARGA-TABLA-DARDOS SECTION.
002040     MOVE 01 TO TDD-VALOR ( 1)  MOVE 1 TO TDD-MULT ( 1)
002050     MOVE 59 TO TDD-PESO ( 1)
002060     MOVE 02 TO TDD-VALOR ( 2)  MOVE 1 TO TDD-MULT ( 2)
002070     MOVE 58 TO TDD-PESO ( 2)
002080     MOVE 03 TO TDD-VALOR ( 3)  MOVE 1 TO TDD-MULT ( 3)
002090     MOVE 57 TO TDD-PESO ( 3)
002100     MOVE 04 TO TDD-VALOR ( 4)  MOVE 1 TO TDD-MULT ( 4)
002110     MOVE 56 TO TDD-PESO ( 4)
002120     MOVE 05 TO TDD-VALOR ( 5)  MOVE 1 TO TDD-MULT ( 5)
002130     MOVE 55 TO TDD-PESO ( 5)
002140     MOVE 06 TO TDD-VALOR ( 6)  MOVE 1 TO TDD-MULT ( 6)
002150     MOVE 54 TO TDD-PESO ( 6)
002160     MOVE 07 TO TDD-VALOR ( 7)  MOVE 1 TO TDD-MULT ( 7)
002170     MOVE 53 TO TDD-PESO ( 7)
002180     MOVE 08 TO TDD-VALOR ( 8)  MOVE 1 TO TDD-MULT ( 8)
002190     MOVE 52 TO TDD-PESO ( 8)
002200     MOVE 09 TO TDD-VALOR ( 9)  MOVE 1 TO TDD-MULT ( 9)
002210     MOVE 51 TO TDD-PESO ( 9)
002220     MOVE 10 TO TDD-VALOR (10)  MOVE 1 TO TDD-MULT (10)
002230     MOVE 50 TO TDD-PESO (10)
002240     MOVE 11 TO TDD-VALOR (11)  MOVE 1 TO TDD-MULT (11)
002250     MOVE 49 TO TDD-PESO (11)
002260     MOVE 12 TO TDD-VALOR (12)  MOVE 1 TO TDD-MULT (12)
002270     MOVE 48 TO TDD-PESO (12)
002280     MOVE 13 TO TDD-VALOR (13)  MOVE 1 TO TDD-MULT (13)
002290     MOVE 47 TO TDD-PESO (13)
002300     MOVE 14 TO TDD-VALOR (14)  MOVE 1 TO TDD-MULT (14)
002310     MOVE 46 TO TDD-PESO (14)
002320     MOVE 15 TO TDD-VALOR (15)  MOVE 1 TO TDD-MULT (15)
002330     MOVE 45 TO TDD-PESO (15)
002340     MOVE 16 TO TDD-VALOR (16)  MOVE 1 TO TDD-MULT (16)
002350     MOVE 44 TO TDD-PESO (16)
002360     MOVE 17 TO TDD-VALOR (17)  MOVE 1 TO TDD-MULT (17)
002370     MOVE 43 TO TDD-PESO (17)
002380     MOVE 18 TO TDD-VALOR (18)  MOVE 1 TO TDD-MULT (18)
002390     MOVE 42 TO TDD-PESO (18)
002400     MOVE 19 TO TDD-VALOR (19)  MOVE 1 TO TDD-MULT (19)
002410     MOVE 41 TO TDD-PESO (19)
002420     MOVE 20 TO TDD-VALOR (20)  MOVE 1 TO TDD-MULT (20)
002430     MOVE 40 TO TDD-PESO (20)
002440     MOVE 01 TO TDD-VALOR (21)  MOVE 2 TO TDD-MULT (21)
002450     MOVE 34 TO TDD-PESO (21)
002460     MOVE 02 TO TDD-VALOR (22)  MOVE 2 TO TDD-MULT (22)
002470     MOVE 08 TO TDD-PESO (22)
002480     MOVE 03 TO TDD-VALOR (23)  MOVE 2 TO TDD-MULT (23)
002490     MOVE 32 TO TDD-PESO (23)
002500     MOVE 04 TO TDD-VALOR (24)  MOVE 2 TO TDD-MULT (24)
002510     MOVE 07 TO TDD-PESO (24)
002520     MOVE 05 TO TDD-VALOR (25)  MOVE 2 TO TDD-MULT (25)
002530     MOVE 30 TO TDD-PESO (25)
002540     MOVE 06 TO TDD-VALOR (26)  MOVE 2 TO TDD-MULT (26)
002550     MOVE 06 TO TDD-PESO (26)
002560     MOVE 07 TO TDD-VALOR (27)  MOVE 2 TO TDD-MULT (27)
002570     MOVE 28 TO TDD-PESO (27)
002580     MOVE 08 TO TDD-VALOR (28)  MOVE 2 TO TDD-MULT (28)
002590     MOVE 04 TO TDD-PESO (28)
002600     MOVE 09 TO TDD-VALOR (29)  MOVE 2 TO TDD-MULT (29)
002610     MOVE 26 TO TDD-PESO (29)
002620     MOVE 10 TO TDD-VALOR (30)  MOVE 2 TO TDD-MULT (30)
002630     MOVE 03 TO TDD-PESO (30)
002640     MOVE 11 TO TDD-VALOR (31)  MOVE 2 TO TDD-MULT (31)
002650     MOVE 24 TO TDD-PESO (31)
002660     MOVE 12 TO TDD-VALOR (32)  MOVE 2 TO TDD-MULT (32)
002670     MOVE 05 TO TDD-PESO (32)
002680     MOVE 13 TO TDD-VALOR (33)  MOVE 2 TO TDD-MULT (33)
002690     MOVE 22 TO TDD-PESO (33)
002700     MOVE 14 TO TDD-VALOR (34)  MOVE 2 TO TDD-MULT (34)
002710     MOVE 21 TO TDD-PESO (34)
002720     MOVE 15 TO TDD-VALOR (35)  MOVE 2 TO TDD-MULT (35)
002730     MOVE 20 TO TDD-PESO (35)
002740     MOVE 16 TO TDD-VALOR (36)  MOVE 2 TO TDD-MULT (36)
002750     MOVE 01 TO TDD-PESO (36)
002760     MOVE 17 TO TDD-VALOR (37)  MOVE 2 TO TDD-MULT (37)
002770     MOVE 18 TO TDD-PESO (37)
002780     MOVE 18 TO TDD-VALOR (38)  MOVE 2 TO TDD-MULT (38)
002790     MOVE 02 TO TDD-PESO (38)
002800     MOVE 19 TO TDD-VALOR (39)  MOVE 2 TO TDD-MULT (39)
002810     MOVE 16 TO TDD-PESO (39)
002820     MOVE 20 TO TDD-VALOR (40)  MOVE 2 TO TDD-MULT (40)
002830     MOVE 00 TO TDD-PESO (40)
002840     MOVE 01 TO TDD-VALOR (41)  MOVE 3 TO TDD-MULT (41)
002850     MOVE 44 TO TDD-PESO (41)
002860     MOVE 02 TO TDD-VALOR (42)  MOVE 3 TO TDD-MULT (42)
002870     MOVE 43 TO TDD-PESO (42)
002880     MOVE 03 TO TDD-VALOR (43)  MOVE 3 TO TDD-MULT (43)
002890     MOVE 42 TO TDD-PESO (43)
002900     MOVE 04 TO TDD-VALOR (44)  MOVE 3 TO TDD-MULT (44)
002910     MOVE 41 TO TDD-PESO (44)
002920     MOVE 05 TO TDD-VALOR (45)  MOVE 3 TO TDD-MULT (45)
002930     MOVE 40 TO TDD-PESO (45)
002940     MOVE 06 TO TDD-VALOR (46)  MOVE 3 TO TDD-MULT (46)
002950     MOVE 39 TO TDD-PESO (46)
002960     MOVE 07 TO TDD-VALOR (47)  MOVE 3 TO TDD-MULT (47)
002970     MOVE 38 TO TDD-PESO (47)
002980     MOVE 08 TO TDD-VALOR (48)  MOVE 3 TO TDD-MULT (48)
002990     MOVE 37 TO TDD-PESO (48)
003000     MOVE 09 TO TDD-VALOR (49)  MOVE 3 TO TDD-MULT (49)
003010     MOVE 36 TO TDD-PESO (49)
003020     MOVE 10 TO TDD-VALOR (50)  MOVE 3 TO TDD-MULT (50)
003030     MOVE 35 TO TDD-PESO (50)
003040     MOVE 11 TO TDD-VALOR (51)  MOVE 3 TO TDD-MULT (51)
003050     MOVE 34 TO TDD-PESO (51)
003060     MOVE 12 TO TDD-VALOR (52)  MOVE 3 TO TDD-MULT (52)
003070     MOVE 33 TO TDD-PESO (52)
003080     MOVE 13 TO TDD-VALOR (53)  MOVE 3 TO TDD-MULT (53)
003090     MOVE 32 TO TDD-PESO (53)
003100     MOVE 14 TO TDD-VALOR (54)  MOVE 3 TO TDD-MULT (54)
003110     MOVE 31 TO TDD-PESO (54)
003120     MOVE 15 TO TDD-VALOR (55)  MOVE 3 TO TDD-MULT (55)
003130     MOVE 30 TO TDD-PESO (55)
003140     MOVE 16 TO TDD-VALOR (56)  MOVE 3 TO TDD-MULT (56)
003150     MOVE 09 TO TDD-PESO (56)
003160     MOVE 17 TO TDD-VALOR (57)  MOVE 3 TO TDD-MULT (57)
003170     MOVE 08 TO TDD-PESO (57)
003180     MOVE 18 TO TDD-VALOR (58)  MOVE 3 TO TDD-MULT (58)
003190     MOVE 07 TO TDD-PESO (58)
003200     MOVE 19 TO TDD-VALOR (59)  MOVE 3 TO TDD-MULT (59)
003210     MOVE 06 TO TDD-PESO (59)
003220     MOVE 20 TO TDD-VALOR (60)  MOVE 3 TO TDD-MULT (60)
003230     MOVE 05 TO TDD-PESO (60)
003240     MOVE 25 TO TDD-VALOR (61)  MOVE 1 TO TDD-MULT (61)
003250     MOVE 60 TO TDD-PESO (61)
003260     MOVE 25 TO TDD-VALOR (62)  MOVE 2 TO TDD-MULT (62)
003270     MOVE 30 TO TDD-PESO (62).
003280 120-CARGA-TABLA-DARDOS-E. EXIT.
003290
003300*          ----- PROCESA UNA SOLICITUD DE SUGERENCIA -----
003310 200-PROCESA-SOLICITUD SECTION.
003320     ADD 1 TO WKS-SOLIC-LEIDAS
003330     MOVE 0 TO WKS-CANT-CANDIDATAS
003340     MOVE SOL-MAX-RUTAS  TO WKS-CAPACIDAD
003350     MOVE SOL-SALIDA-DOBLE TO WKS-SOLIC-DOBLE
003360
003370     IF SOL-RESTANTE > 0 AND WKS-CAPACIDAD > 0 AND
003380        SOL-MAX-DARDOS >= 1 AND SOL-MAX-DARDOS <= 3 AND
003390        NOT (WKS-SOLIC-ES-DOBLE AND SOL-RESTANTE > 170)
003400        PERFORM 220-GENERA-1-DARDO
003410        IF SOL-MAX-DARDOS >= 2
003420           PERFORM 230-GENERA-2-DARDOS
003430        END-IF
003440        IF SOL-MAX-DARDOS >= 3
003450           PERFORM 240-GENERA-3-DARDOS
003460        END-IF
003470     END-IF
003480
003490     PERFORM 280-ESCRIBE-SUGERENCIAS
003500
003510     READ CHECKOUT-REQS
003520          AT END SET FIN-SOLICITUDES TO TRUE
003530     END-READ.
003540 200-PROCESA-SOLICITUD-E. EXIT.
003550
003560*             ----- ENUMERA RUTAS DE UN SOLO DARDO -----
003570 220-GENERA-1-DARDO SECTION.
003580     PERFORM 221-PRUEBA-1-DARDO
003590        VARYING WKS-IX-D1 FROM 1 BY 1 UNTIL WKS-IX-D1 > 62.
003600 220-GENERA-1-DARDO-E. EXIT.
003610
003620 221-PRUEBA-1-DARDO SECTION.
003630     IF TDD-VALOR (WKS-IX-D1) * TDD-MULT (WKS-IX-D1)
003640                                            = SOL-RESTANTE
003650        IF NOT WKS-SOLIC-ES-DOBLE OR TDD-MULT (WKS-IX-D1) = 2
003660           MOVE 1 TO CAN-CANT-DARDOS
003670           MOVE TDD-VALOR (WKS-IX-D1) TO CAD-VALOR (1)
003680           MOVE TDD-MULT  (WKS-IX-D1) TO CAD-MULT  (1)
003690           MOVE TDD-PESO  (WKS-IX-D1) TO CAN-PESO-FINAL
003700           MOVE 0 TO CAN-PESO-PREVIOS
003710           PERFORM 260-INSERTA-CANDIDATA
003720        END-IF
003730     END-IF.
003740 221-PRUEBA-1-DARDO-E. EXIT.
003750
003760*            ----- ENUMERA RUTAS DE DOS DARDOS -----
003770 230-GENERA-2-DARDOS SECTION.
003780     PERFORM 231-PRUEBA-2-DARDOS
003790        VARYING WKS-IX-D1 FROM 1 BY 1 UNTIL WKS-IX-D1 > 62
003800           AFTER WKS-IX-D2 FROM 1 BY 1 UNTIL WKS-IX-D2 > 62.
003810 230-GENERA-2-DARDOS-E. EXIT.
003820
003830 231-PRUEBA-2-DARDOS SECTION.
003840     COMPUTE WKS-PUNT-D1 = TDD-VALOR (WKS-IX-D1) *
003850             TDD-MULT (WKS-IX-D1)
003860     COMPUTE WKS-RESTO-1 = SOL-RESTANTE - WKS-PUNT-D1
003870     IF WKS-RESTO-1 > 0
003880        COMPUTE WKS-PUNT-D2 = TDD-VALOR (WKS-IX-D2) *
003890                TDD-MULT (WKS-IX-D2)
003900        IF WKS-PUNT-D2 = WKS-RESTO-1
003910           IF NOT WKS-SOLIC-ES-DOBLE OR TDD-MULT (WKS-IX-D2) = 2
003920              MOVE 2 TO CAN-CANT-DARDOS
003930              MOVE TDD-VALOR (WKS-IX-D1) TO CAD-VALOR (1)
003940              MOVE TDD-MULT  (WKS-IX-D1) TO CAD-MULT  (1)
003950              MOVE TDD-VALOR (WKS-IX-D2) TO CAD-VALOR (2)
003960              MOVE TDD-MULT  (WKS-IX-D2) TO CAD-MULT  (2)
003970              MOVE TDD-PESO  (WKS-IX-D2) TO CAN-PESO-FINAL
003980              MOVE TDD-PESO  (WKS-IX-D1) TO CAN-PESO-PREVIOS
003990              PERFORM 260-INSERTA-CANDIDATA
004000           END-IF
004010        END-IF
004020     END-IF.
004030 231-PRUEBA-2-DARDOS-E. EXIT.
004040
004050*            ----- ENUMERA RUTAS DE TRES DARDOS -----
004060 240-GENERA-3-DARDOS SECTION.
004070     PERFORM 241-PRUEBA-3-DARDOS
004080        VARYING WKS-IX-D1 FROM 1 BY 1 UNTIL WKS-IX-D1 > 62
004090           AFTER WKS-IX-D2 FROM 1 BY 1 UNTIL WKS-IX-D2 > 62
004100           AFTER WKS-IX-D3 FROM 1 BY 1 UNTIL WKS-IX-D3 > 62.
004110 240-GENERA-3-DARDOS-E. EXIT.
004120
004130 241-PRUEBA-3-DARDOS SECTION.
004140     COMPUTE WKS-PUNT-D1 = TDD-VALOR (WKS-IX-D1) *
004150             TDD-MULT (WKS-IX-D1)
004160     COMPUTE WKS-RESTO-1 = SOL-RESTANTE - WKS-PUNT-D1
004170     IF WKS-RESTO-1 > 0
004180        COMPUTE WKS-PUNT-D2 = TDD-VALOR (WKS-IX-D2) *
004190                TDD-MULT (WKS-IX-D2)
004200        COMPUTE WKS-RESTO-2 = WKS-RESTO-1 - WKS-PUNT-D2
004210        IF WKS-RESTO-2 > 0
004220           COMPUTE WKS-PUNT-D3 = TDD-VALOR (WKS-IX-D3) *
004230                   TDD-MULT (WKS-IX-D3)
004240           IF WKS-PUNT-D3 = WKS-RESTO-2
004250              IF NOT WKS-SOLIC-ES-DOBLE OR
004260                 TDD-MULT (WKS-IX-D3) = 2
004270                 MOVE 3 TO CAN-CANT-DARDOS
004280                 MOVE TDD-VALOR (WKS-IX-D1) TO CAD-VALOR (1)
004290                 MOVE TDD-MULT  (WKS-IX-D1) TO CAD-MULT  (1)
004300                 MOVE TDD-VALOR (WKS-IX-D2) TO CAD-VALOR (2)
004310                 MOVE TDD-MULT  (WKS-IX-D2) TO CAD-MULT  (2)
004320                 MOVE TDD-VALOR (WKS-IX-D3) TO CAD-VALOR (3)
004330                 MOVE TDD-MULT  (WKS-IX-D3) TO CAD-MULT  (3)
004340                 MOVE TDD-PESO  (WKS-IX-D3) TO CAN-PESO-FINAL
004350                 COMPUTE CAN-PESO-PREVIOS = TDD-PESO (WKS-IX-D1)
004360                         + TDD-PESO (WKS-IX-D2)
004370                 PERFORM 260-INSERTA-CANDIDATA
004380              END-IF
004390           END-IF
004400        END-IF
004410     END-IF.
004420 241-PRUEBA-3-DARDOS-E. EXIT.
004430
004440*      ----- INSERTA LA CANDIDATA ARMADA EN LA TABLA TOP-N -----
004450 260-INSERTA-CANDIDATA SECTION.
004460     PERFORM 266-FORMATEA-RUTA
004470     PERFORM 267-BUSCA-DUPLICADO
004480     IF NOT WKS-HAY-DUPLICADO
004490        IF WKS-CANT-CANDIDATAS < WKS-CAPACIDAD
004500           ADD 1 TO WKS-CANT-CANDIDATAS
004510           MOVE WKS-CANT-CANDIDATAS TO WKS-IX-POS
004520        ELSE
004530           MOVE WKS-CAPACIDAD TO WKS-IX-SCAN
004540           PERFORM 265-COMPARA-CLAVES
004550           IF WKS-ES-MEJOR
004560              MOVE WKS-CAPACIDAD TO WKS-IX-POS
004570           ELSE
004580              MOVE 0 TO WKS-IX-POS
004590           END-IF
004600        END-IF
004610        IF WKS-IX-POS > 0
004620           PERFORM 268-INSERTA-EN-POSICION
004630        END-IF
004640     END-IF.
004650 260-INSERTA-CANDIDATA-E. EXIT.
004660
004670*    COMPARA WKS-CAND-TMP CONTRA WKS-CANDIDATA(WKS-IX-SCAN);
004680*    WKS-ES-MEJOR = 'S' SI LA CANDIDATA NUEVA DEBE IR ANTES
004690 265-COMPARA-CLAVES SECTION.
004700     MOVE 'N' TO WKS-NUEVA-MEJOR
004710     IF CAN-CANT-DARDOS < KEP-CANT-DARDOS (WKS-IX-SCAN)
004720        MOVE 'S' TO WKS-NUEVA-MEJOR
004730     ELSE
004740        IF CAN-CANT-DARDOS = KEP-CANT-DARDOS (WKS-IX-SCAN)
004750           IF CAN-PESO-FINAL < KEP-PESO-FINAL (WKS-IX-SCAN)
004760              MOVE 'S' TO WKS-NUEVA-MEJOR
004770           ELSE
004780              IF CAN-PESO-FINAL = KEP-PESO-FINAL (WKS-IX-SCAN)
004790                 IF CAN-PESO-PREVIOS <
004800                    KEP-PESO-PREVIOS (WKS-IX-SCAN)
004810                    MOVE 'S' TO WKS-NUEVA-MEJOR
004820                 ELSE
004830                    IF CAN-PESO-PREVIOS =
004840                       KEP-PESO-PREVIOS (WKS-IX-SCAN)
004850                       IF CAN-TEXTO < KEP-TEXTO (WKS-IX-SCAN)
004860                          MOVE 'S' TO WKS-NUEVA-MEJOR
004870                       END-IF
004880                    END-IF
004890                 END-IF
004900              END-IF
004910           END-IF
004920        END-IF
004930     END-IF.
004940 265-COMPARA-CLAVES-E. EXIT.
004950
004960*      ----- VERIFICA SI LA RUTA YA EXISTE EN LA TABLA -----
004970 267-BUSCA-DUPLICADO SECTION.
004980     MOVE 'N' TO WKS-ES-DUPLICADO
004990     PERFORM 269-COMPARA-TEXTO
005000        VARYING WKS-IX-SCAN FROM 1 BY 1
005010        UNTIL WKS-IX-SCAN > WKS-CANT-CANDIDATAS
005020           OR WKS-HAY-DUPLICADO.
005030 267-BUSCA-DUPLICADO-E. EXIT.
005040
005050 269-COMPARA-TEXTO SECTION.
005060     IF CAN-TEXTO = KEP-TEXTO (WKS-IX-SCAN)
005070        MOVE 'S' TO WKS-ES-DUPLICADO
005080     END-IF.
005090 269-COMPARA-TEXTO-E. EXIT.
005100
005110*   UBICA LA POSICION ORDENADA DE LA CANDIDATA Y DESPLAZA LAS
005120*   QUE QUEDAN DEBAJO, DESCARTANDO LA ULTIMA SI LA TABLA YA
005130*   ESTABA LLENA EN WKS-IX-POS
005140 268-INSERTA-EN-POSICION SECTION.
005150     MOVE 'N' TO WKS-DEST-HALLADO
005160     MOVE WKS-IX-POS TO WKS-IX-DEST
005170     PERFORM 271-BUSCA-DESTINO
005180        VARYING WKS-IX-SCAN FROM 1 BY 1
005190        UNTIL WKS-IX-SCAN >= WKS-IX-POS OR WKS-HAY-DESTINO
005200     IF WKS-IX-POS > WKS-IX-DEST
005210        PERFORM 272-DESPLAZA-UNO
005220           VARYING WKS-IX-SHIFT FROM WKS-IX-POS BY -1
005230           UNTIL WKS-IX-SHIFT <= WKS-IX-DEST
005240     END-IF
005250     MOVE CAN-CANT-DARDOS   TO KEP-CANT-DARDOS   (WKS-IX-DEST)
005260     MOVE CAD-VALOR (1)     TO KED-VALOR (WKS-IX-DEST, 1)
005270     MOVE CAD-MULT  (1)     TO KED-MULT  (WKS-IX-DEST, 1)
005280     MOVE CAD-VALOR (2)     TO KED-VALOR (WKS-IX-DEST, 2)
005290     MOVE CAD-MULT  (2)     TO KED-MULT  (WKS-IX-DEST, 2)
005300     MOVE CAD-VALOR (3)     TO KED-VALOR (WKS-IX-DEST, 3)
005310     MOVE CAD-MULT  (3)     TO KED-MULT  (WKS-IX-DEST, 3)
005320     MOVE CAN-PESO-FINAL    TO KEP-PESO-FINAL   (WKS-IX-DEST)
005330     MOVE CAN-PESO-PREVIOS  TO KEP-PESO-PREVIOS (WKS-IX-DEST)
005340     MOVE CAN-TEXTO         TO KEP-TEXTO        (WKS-IX-DEST).
005350 268-INSERTA-EN-POSICION-E. EXIT.
005360
005370 271-BUSCA-DESTINO SECTION.
005380     PERFORM 265-COMPARA-CLAVES
005390     IF WKS-ES-MEJOR
005400        MOVE WKS-IX-SCAN TO WKS-IX-DEST
005410        MOVE 'S' TO WKS-DEST-HALLADO
005420     END-IF.
005430 271-BUSCA-DESTINO-E. EXIT.
005440
005450 272-DESPLAZA-UNO SECTION.
005460     MOVE KEP-CANT-DARDOS   (WKS-IX-SHIFT - 1)
005470                           TO KEP-CANT-DARDOS   (WKS-IX-SHIFT)
005480     MOVE KED-VALOR (WKS-IX-SHIFT - 1, 1)
005490                           TO KED-VALOR (WKS-IX-SHIFT, 1)
005500     MOVE KED-MULT  (WKS-IX-SHIFT - 1, 1)
005510                           TO KED-MULT  (WKS-IX-SHIFT, 1)
005520     MOVE KED-VALOR (WKS-IX-SHIFT - 1, 2)
005530                           TO KED-VALOR (WKS-IX-SHIFT, 2)
005540     MOVE KED-MULT  (WKS-IX-SHIFT - 1, 2)
005550                           TO KED-MULT  (WKS-IX-SHIFT, 2)
005560     MOVE KED-VALOR (WKS-IX-SHIFT - 1, 3)
005570                           TO KED-VALOR (WKS-IX-SHIFT, 3)
005580     MOVE KED-MULT  (WKS-IX-SHIFT - 1, 3)
005590                           TO KED-MULT  (WKS-IX-SHIFT, 3)
005600     MOVE KEP-PESO-FINAL   (WKS-IX-SHIFT - 1)
005610                           TO KEP-PESO-FINAL   (WKS-IX-SHIFT)
005620     MOVE KEP-PESO-PREVIOS (WKS-IX-SHIFT - 1)
005630                           TO KEP-PESO-PREVIOS (WKS-IX-SHIFT)
005640     MOVE KEP-TEXTO        (WKS-IX-SHIFT - 1)
005650                           TO KEP-TEXTO        (WKS-IX-SHIFT).
005660 272-DESPLAZA-UNO-E. EXIT.
005670
005680*          ----- FORMATEA EL TEXTO DE LA RUTA EN ARMADO -----
005690 266-FORMATEA-RUTA SECTION.
005700     MOVE SPACES TO CAN-TEXTO
005710     MOVE 1 TO WKS-IX-FMT
005720     PERFORM 269-FORMATEA-UN-DARDO
005730     MOVE WKS-PIEZA-TEXTO TO CAN-TEXTO
005740     IF CAN-CANT-DARDOS >= 2
005750        MOVE 2 TO WKS-IX-FMT
005760        PERFORM 269-FORMATEA-UN-DARDO
005770        STRING CAN-TEXTO DELIMITED BY SPACE
005780               ' ' WKS-PIEZA-TEXTO DELIMITED BY SPACE
005790               INTO CAN-TEXTO
005800     END-IF
005810     IF CAN-CANT-DARDOS >= 3
005820        MOVE 3 TO WKS-IX-FMT
005830        PERFORM 269-FORMATEA-UN-DARDO
005840        STRING CAN-TEXTO DELIMITED BY SPACE
005850               ' ' WKS-PIEZA-TEXTO DELIMITED BY SPACE
005860               INTO CAN-TEXTO
005870     END-IF.
005880 266-FORMATEA-RUTA-E. EXIT.
005890
005900*    FORMATEA UN DARDO DE CAN-DARDO (WKS-IX-FMT) A WKS-PIEZA-TEXTO
005910 269-FORMATEA-UN-DARDO SECTION.
005920     MOVE SPACES TO WKS-PIEZA-TEXTO
005930     IF CAD-MULT (WKS-IX-FMT) = 0
005940        MOVE 'MISS' TO WKS-PIEZA-TEXTO
005950     ELSE
005960        IF CAD-VALOR (WKS-IX-FMT) = 25
005970           IF CAD-MULT (WKS-IX-FMT) = 1
005980              MOVE 'SBULL' TO WKS-PIEZA-TEXTO
005990           ELSE
006000              MOVE 'DBULL' TO WKS-PIEZA-TEXTO
006010           END-IF
006020        ELSE
006030           IF CAD-MULT (WKS-IX-FMT) = 1
006040              STRING 'S' CAD-VALOR (WKS-IX-FMT)
006050                     DELIMITED BY SIZE INTO WKS-PIEZA-TEXTO
006060           ELSE
006070              IF CAD-MULT (WKS-IX-FMT) = 2
006080                 STRING 'D' CAD-VALOR (WKS-IX-FMT)
006090                        DELIMITED BY SIZE INTO WKS-PIEZA-TEXTO
006100              ELSE
006110                 STRING 'T' CAD-VALOR (WKS-IX-FMT)
006120                        DELIMITED BY SIZE INTO WKS-PIEZA-TEXTO
006130              END-IF
006140           END-IF
006150        END-IF
006160     END-IF.
006170 269-FORMATEA-UN-DARDO-E. EXIT.
006180
006190*      ----- ESCRIBE LAS SUGERENCIAS MANTENIDAS A CHECKOUT-OUT -----
006200 280-ESCRIBE-SUGERENCIAS SECTION.
006210     MOVE 1 TO WKS-IX-SCAN
006220     PERFORM 281-ESCRIBE-UNA-SUGERENCIA
006230        VARYING WKS-IX-SCAN FROM 1 BY 1
006240        UNTIL WKS-IX-SCAN > WKS-CANT-CANDIDATAS.
006250 280-ESCRIBE-SUGERENCIAS-E. EXIT.
006260
006270 281-ESCRIBE-UNA-SUGERENCIA SECTION.
006280     MOVE SOL-RESTANTE              TO SUG-RESTANTE
006290     MOVE WKS-IX-SCAN                TO SUG-RENGLON
006300     MOVE KEP-CANT-DARDOS (WKS-IX-SCAN) TO SUG-CANT-DARDOS
006310     MOVE KED-VALOR (WKS-IX-SCAN, 1)  TO SUD-VALOR (1)
006320     MOVE KED-MULT  (WKS-IX-SCAN, 1)  TO SUD-MULT  (1)
006330     MOVE KED-VALOR (WKS-IX-SCAN, 2)  TO SUD-VALOR (2)
006340     MOVE KED-MULT  (WKS-IX-SCAN, 2)  TO SUD-MULT  (2)
006350     MOVE KED-VALOR (WKS-IX-SCAN, 3)  TO SUD-VALOR (3)
006360     MOVE KED-MULT  (WKS-IX-SCAN, 3)  TO SUD-MULT  (3)
006370     MOVE KEP-TEXTO (WKS-IX-SCAN)    TO SUG-DESC-RUTA
006380     MOVE KEP-PESO-FINAL   (WKS-IX-SCAN) TO SUG-PESO-FINAL
006390     MOVE KEP-PESO-PREVIOS (WKS-IX-SCAN) TO SUG-PESO-PREVIOS
006400     WRITE REG-SUG-CIERRE
006410     IF FS-SUGER NOT = 0
006420        DISPLAY "ERROR AL ESCRIBIR CHECKOUT-OUT, FS=("
006430                FS-SUGER ")" UPON CONSOLE
006440     ELSE
006450        ADD 1 TO WKS-SUGER-ESCRITAS
006460     END-IF.
006470 281-ESCRIBE-UNA-SUGERENCIA-E. EXIT.
006480
006490*                ----- CIERRE DE ARCHIVOS -----
006500 150-CLOSE-DATA SECTION.
006510     CLOSE CHECKOUT-REQS
006520           CHECKOUT-OUT.
006530 150-CLOSE-DATA-E. EXIT.
