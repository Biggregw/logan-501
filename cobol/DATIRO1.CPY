000100******************************************************************
000110*              D A R T S   5 0 1   -   C O P Y B O O K          *
000120******************************************************************
000130* COPY       : DATIRO1                                          *
000140* DESCRIPCION: LAYOUT DEL ARCHIVO DART-HITS. UN REGISTRO POR     *
000150*            : IMPACTO DETECTADO SOBRE LA IMAGEN DEL TABLERO.    *
000160* LONGITUD   : 22 POSICIONES                                     *
000170******************************************************************
000180 01  REG-TIRO-DARDO.
000190*    COORDENADAS DEL IMPACTO SOBRE LA IMAGEN, EN PIXELES
000200     05  TIR-PIXEL-X              PIC S9(05)V9(03).
000210     05  TIR-PIXEL-Y              PIC S9(05)V9(03).
000220*    CONFIANZA DE LA DETECCION, 0.000 A 1.000
000230     05  TIR-CONFIANZA            PIC 9(01)V9(03).
000240*    RELLENO AL TAMANO FISICO DEL REGISTRO
000250     05  FILLER                   PIC X(02).
