000100******************************************************************
000110*              D A R T S   5 0 1   -   C O P Y B O O K          *
000120******************************************************************
000130* COPY       : DAVISR1                                          *
000140* DESCRIPCION: LAYOUT MAESTRO DEL ARCHIVO VISIT-RESULTS. POR     *
000150*            : CADA VISITA LEIDA DE VISITS-IN SE ESCRIBE UN      *
000160*            : REGISTRO, YA SEA ACEPTADA O RECHAZADA. LAS        *
000170*            : VISITAS RECHAZADAS (VIR-ESTADO DISTINTO DE 'OK')  *
000180*            : NO ALTERAN EL ESTADO DEL PARTIDO.                 *
000190* LONGITUD   : 31 POSICIONES                                     *
000200******************************************************************
000210 01  REG-VISITA-RES.
000220*    ECO DE LA SECUENCIA DE ENTRADA
000230     05  VIR-SEQ                  PIC 9(04).
000240*    JUGADOR QUE TIRO LA VISITA
000250     05  VIR-JUGADOR              PIC 9(01).
000260*    CANTIDAD DE DARDOS CONTADOS (LA VISITA DE 0 DARDOS QUEDA
000270*    REGISTRADA COMO 1, EL DARDO DE FALLO SUSTITUIDO)
000280     05  VIR-CANT-DARDOS          PIC 9(01).
000290*    LOS DARDOS TIRADOS, EN ORDEN
000300     05  VIR-DARDO OCCURS 3 TIMES.
000310         07  VRD-VALOR            PIC 9(02).
000320         07  VRD-MULT             PIC 9(01).
000330*    VIR-DARDO REDEFINIDO COMO TEXTO PLANO PARA BITACORA/DUMP
000340     05  VIR-DARDO-TEXTO REDEFINES VIR-DARDO
000350                                   PIC X(09).
000360*    TOTAL DE PUNTOS DE LA VISITA (0-180)
000370     05  VIR-TOTAL                PIC 9(03).
000380*    INDICADOR DE QUIEBRE (PASADA)      'Y'/'N'
000390     05  VIR-QUIEBRE              PIC X(01).
000400         88  VIR-HUBO-QUIEBRE             VALUE 'Y'.
000410*    INDICADOR DE CIERRE DE MANGA        'Y'/'N'
000420     05  VIR-CIERRE               PIC X(01).
000430         88  VIR-HUBO-CIERRE              VALUE 'Y'.
000440*    RESTANTE DEL JUGADOR ANTES DE LA VISITA
000450     05  VIR-RESTA-ANTES          PIC 9(03).
000460*    RESTANTE DESPUES (IGUAL AL ANTERIOR SI HUBO QUIEBRE)
000470     05  VIR-RESTA-DESPUES        PIC 9(03).
000480*    ESTADO DE LA VISITA
000490*       'OK' ACEPTADA
000500*       'TV' DARDO O TOTAL INVALIDO     'NT' NO ES SU TURNO
000510*       'MO' PARTIDO YA TERMINADO
000511*       'XC' DARDOS TIRADOS DESPUES DE UN CIERRE
000520     05  VIR-ESTADO               PIC X(02).
000530         88  VIR-ACEPTADA                 VALUE 'OK'.
000540*    RELLENO AL TAMANO FISICO DEL REGISTRO
000550     05  FILLER                   PIC X(03).
