000100******************************************************************
000110*              D A R T S   5 0 1   -   C O P Y B O O K          *
000120******************************************************************
000130* COPY       : DASUGC1                                          *
000140* DESCRIPCION: LAYOUT DEL ARCHIVO CHECKOUT-OUT. POR CADA         *
000150*            : SOLICITUD SE ESCRIBEN DE 0 A SOL-MAX-RUTAS        *
000160*            : REGISTROS, EN ORDEN DE PREFERENCIA (MENOS DARDOS, *
000170*            : DARDO FINAL DE MAYOR PESO, RUTA DE DESEMPATE).    *
000180* LONGITUD   : 40 POSICIONES                                     *
000190******************************************************************
000200 01  REG-SUG-CIERRE.
000210*    ECO DEL RESTANTE SOLICITADO
000220     05  SUG-RESTANTE             PIC 9(03).
000230*    RENGLON DE LA RUTA DENTRO DE LA SOLICITUD (1 = MEJOR)
000240     05  SUG-RENGLON              PIC 9(02).
000250*    CANTIDAD DE DARDOS DE ESTA RUTA (1-3)
000260     05  SUG-CANT-DARDOS          PIC 9(01).
000270*    LOS DARDOS DE LA RUTA, EN ORDEN DE TIRADA
000280     05  SUG-DARDO OCCURS 3 TIMES.
000290         07  SUD-VALOR            PIC 9(02).
000300         07  SUD-MULT             PIC 9(01).
000310*    SUG-DARDO REDEFINIDO COMO TEXTO PLANO PARA BITACORA/DUMP
000320     05  SUG-DARDO-TEXTO REDEFINES SUG-DARDO
000330                                   PIC X(09).
000340*    TEXTO DE LA RUTA, P.EJ. 'T20 T20 DBULL'
000350     05  SUG-DESC-RUTA            PIC X(18).
000360*    CLAVE DE ORDEN: PESO DEL ULTIMO DARDO (MENOR ES MEJOR)
000370     05  SUG-PESO-FINAL           PIC 9(02).
000380*    CLAVE DE ORDEN: SUMA DE PESOS DE LOS DARDOS PREVIOS
000390     05  SUG-PESO-PREVIOS         PIC 9(02).
000400*    RELLENO AL TAMANO FISICO DEL REGISTRO
000410     05  FILLER                   PIC X(03).
