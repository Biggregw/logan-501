000100******************************************************************
000110*              D A R T S   5 0 1   -   C O P Y B O O K          *
000120******************************************************************
000130* COPY       : DASOLC1                                          *
000140* DESCRIPCION: LAYOUT DEL ARCHIVO CHECKOUT-REQS. CADA REGISTRO   *
000150*            : PIDE LAS RUTAS DE CIERRE POSIBLES PARA UN         *
000160*            : RESTANTE DADO, CON SALIDA SENCILLA O DOBLE.       *
000170* LONGITUD   : 08 POSICIONES                                     *
000180******************************************************************
000190 01  REG-SOLIC-CIERRE.
000200*    RESTANTE A CERRAR (2 - 501)
000210     05  SOL-RESTANTE             PIC 9(03).
000220*    'Y' EXIGE DOBLE PARA EL ULTIMO DARDO, 'N' NO LO EXIGE
000230     05  SOL-SALIDA-DOBLE         PIC X(01).
000240         88  SOL-EXIGE-DOBLE              VALUE 'Y'.
000250*    CANTIDAD MAXIMA DE DARDOS A USAR EN LA RUTA (1-3)
000260     05  SOL-MAX-DARDOS           PIC 9(01).
000270*    CANTIDAD MAXIMA DE RUTAS A DEVOLVER (TOPE DE TABLA = 99)
000280     05  SOL-MAX-RUTAS            PIC 9(02).
000290*    RELLENO AL TAMANO FISICO DEL REGISTRO
000300     05  FILLER                   PIC X(01).
