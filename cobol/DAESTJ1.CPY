000100******************************************************************
000110*              D A R T S   5 0 1   -   C O P Y B O O K          *
000120******************************************************************
000130* COPY       : DAESTJ1                                          *
000140* DESCRIPCION: LAYOUT MAESTRO DEL REPORTE STATS-OUT (LINE        *
000150*            : SEQUENTIAL). SE IMPRIME UN BLOQUE POR JUGADOR Y   *
000160*            : AL FINAL UNA LINEA CON EL RESULTADO DEL PARTIDO.  *
000170*            : LOS CONTADORES SE ACUMULAN EN WORKING-STORAGE     *
000180*            : DURANTE EL PROCESO DE VISITAS (VER DARM501) Y SE  *
000190*            : EDITAN AQUI UNICAMENTE PARA IMPRESION.            *
000200*            : REG-ESTAD-JUGADOR ES LA UNICA LINEA FISICA DE 80  *
000210*            : POSICIONES DEL BLOQUE DE JUGADOR. CADA UNA DE LAS *
000220*            : DOCE LINEAS DE DETALLE SE ARMA CON MOVE DE LA     *
000230*            : ETIQUETA Y DEL VALOR SOBRE ESTA MISMA AREA, JUSTO *
000240*            : ANTES DEL WRITE (VER 410 EN DARM501). EST-TITULO  *
000250*            : REDEFINE LA MISMA LINEA PARA EL ENCABEZADO.       *
000260******************************************************************
000270 01  REG-ESTAD-JUGADOR.
000280     05  EST-MARGEN               PIC X(02).
000290     05  EST-ETIQUETA             PIC X(20).
000300     05  EST-VALOR                PIC X(06).
000310     05  FILLER                   PIC X(52).
000320*    VISTA REDEFINIDA PARA EL ENCABEZADO DEL BLOQUE DE JUGADOR
000330 01  EST-TITULO REDEFINES REG-ESTAD-JUGADOR.
000340     05  FILLER                   PIC X(07) VALUE SPACES.
000350     05  EST-TITULO-PLAYER        PIC X(06) VALUE 'PLAYER'.
000360     05  FILLER                   PIC X(01) VALUE SPACE.
000370     05  EST-TITULO-JUGADOR       PIC 9(01).
000380     05  FILLER                   PIC X(01) VALUE SPACE.
000390     05  EST-TITULO-STATS         PIC X(10) VALUE 'STATISTICS'.
000400     05  FILLER                   PIC X(54) VALUE SPACES.
000410*    LINEA FINAL CON EL RESULTADO DEL PARTIDO
000420 01  REG-LINEA-PARTIDO             PIC X(80).
