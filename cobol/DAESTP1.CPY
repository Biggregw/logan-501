000100******************************************************************
000110*              D A R T S   5 0 1   -   C O P Y B O O K          *
000120******************************************************************
000130* COPY       : DAESTP1                                          *
000140* DESCRIPCION: LAYOUT DEL ARCHIVO MATCH-SUMMARY. SE ESCRIBE UN   *
000150*            : UNICO REGISTRO AL FINALIZAR LA LECTURA DE         *
000160*            : VISITS-IN, CON LA FOTOGRAFIA FINAL DEL PARTIDO.   *
000170* LONGITUD   : 40 POSICIONES                                     *
000180******************************************************************
000190 01  REG-ESTADO-PARTIDO.
000200     05  EPA-PUNTAJE-INICIAL      PIC 9(04).
000210     05  EPA-SALIDA-DOBLE         PIC X(01).
000220         88  EPA-SALIDA-DOBLE-SI          VALUE 'Y'.
000230         88  EPA-SALIDA-DOBLE-NO          VALUE 'N'.
000240     05  EPA-MANGAS-POR-SET       PIC 9(02).
000250     05  EPA-SETS-POR-PARTIDO     PIC 9(02).
000260*    JUGADOR 1 Y 2, AGRUPADOS PARA PODER REDEFINIRLOS EN BLOQUE
000270     05  EPA-GRP-RESTANTES.
000280*        JUGADOR 1
000290         07  EPA-J1-RESTANTE          PIC 9(04).
000300         07  EPA-J1-MANGAS-GANADAS    PIC 9(02).
000310         07  EPA-J1-SETS-GANADOS      PIC 9(02).
000320*        JUGADOR 2
000330         07  EPA-J2-RESTANTE          PIC 9(04).
000340         07  EPA-J2-MANGAS-GANADAS    PIC 9(02).
000350         07  EPA-J2-SETS-GANADOS      PIC 9(02).
000360*    EL GRUPO ANTERIOR REDEFINIDO, PARA DESPLEGAR EN UNA SOLA
000370*    LINEA DE BITACORA DE CONTROL (FORMATO "J1/J2")
000380     05  EPA-RESTANTES REDEFINES EPA-GRP-RESTANTES.
000390         07  FILLER               PIC 9(04).
000400         07  FILLER               PIC 9(02).
000410         07  FILLER               PIC 9(02).
000420         07  FILLER               PIC 9(04).
000430         07  FILLER               PIC 9(02).
000440         07  FILLER               PIC 9(02).
000450*    TURNO Y POSICION DE MANGA/SET
000460     05  EPA-JUGADOR-ACTIVO       PIC 9(01).
000470     05  EPA-INICIA-MANGA         PIC 9(01).
000480     05  EPA-NUM-SET              PIC 9(02).
000490     05  EPA-NUM-MANGA-EN-SET     PIC 9(02).
000500*    GANADORES   0 = NINGUNO TODAVIA
000510     05  EPA-GANADOR-PARTIDO      PIC 9(01).
000520     05  EPA-GANO-ULTIMA-MANGA    PIC 9(01).
000530     05  EPA-GANO-ULTIMO-SET      PIC 9(01).
000540*    RELLENO AL TAMANO FISICO DEL REGISTRO
000550     05  FILLER                   PIC X(06).
