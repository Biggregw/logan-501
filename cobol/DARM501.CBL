000100******************************************************************
000110* FECHA       : 14/03/1991                                       *
000120* PROGRAMADOR : HUGO ALBERTO PELLECER (HAP)                      *
000130* APLICACION  : TORNEOS DE DARDOS                                *
000140* PROGRAMA    : DARM501                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : LLEVA EL MARCADOR DE UN PARTIDO DE DARDOS 501     *
000170*             : ENTRE DOS JUGADORES A PARTIR DE UN ARCHIVO DE     *
000180*             : VISITAS, APLICANDO LAS REGLAS DE QUIEBRE Y        *
000190*             : CIERRE, LA PROGRESION DE MANGAS/SETS/PARTIDO, Y   *
000200*             : AL FINAL EMITE EL RESUMEN Y LAS ESTADISTICAS      *
000210*             : POR JUGADOR                                       *
000220* ARCHIVOS    : MATCH-CONFIG=C, VISITS-IN=C, VISIT-RESULTS=A,     *
000230*             : MATCH-SUMMARY=A, STATS-OUT=A                      *
000240* ACCION (ES) : C=CONSULTAR, A=AGREGAR                            *
000250* INSTALADO   : DD/MM/AAAA                                        *
000260* BPM/RATIONAL: NO APLICA                                         *
000270* NOMBRE      : MOTOR DE MARCADOR PARTIDO 501                     *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. DARM501.
000310 AUTHOR. HUGO ALBERTO PELLECER.
000320 INSTALLATION. LIGA NACIONAL DE DARDOS.
000330 DATE-WRITTEN. 14/03/1991.
000340 DATE-COMPILED.
000350 SECURITY. USO INTERNO - PROHIBIDA SU REPRODUCCION.
000360******************************************************************
000370*                     BITACORA DE CAMBIOS                        *
000380******************************************************************
000390* 14/03/1991  HAP  VERSION INICIAL DEL PROGRAMA                  *
000400* 02/07/1991  HAP  SOL-0045 SE AGREGA VALIDACION DE DARDO         *
000410*                  INVALIDO EN LA VISITA DE ENTRADA               *
000420* 19/11/1991  HAP  SOL-0061 SE CORRIGE EL CALCULO DEL RESTANTE    *
000430*                  CUANDO HAY QUIEBRE POR DEJAR EN UNO CON SALIDA *
000440*                  DOBLE                                          *
000450* 25/02/1992  RDL  SOL-0088 SE AGREGA EL CONTROL DE DARDOS        *
000460*                  TIRADOS DESPUES DE UN CIERRE (ESTADO XC)       *
000470* 30/09/1992  RDL  SOL-0103 SE AJUSTA LA ALTERNANCIA DEL JUGADOR  *
000480*                  QUE INICIA MANGA AL GANAR UN SET               *
000490* 14/01/1993  HAP  SOL-0140 SE AGREGA EL REPORTE DE ESTADISTICAS  *
000500*                  POR JUGADOR EN STATS-OUT                       *
000510* 08/08/1993  JCM  SOL-0177 SE CORRIGE EL PORCENTAJE DE CIERRE    *
000520*                  CUANDO NO HAY INTENTOS DE CIERRE                *
000530* 22/03/1994  JCM  SOL-0199 SE AGREGA EL PROMEDIO DE TRES DARDOS  *
000540*                  AL BLOQUE DE ESTADISTICAS                      *
000550* 17/10/1994  HAP  SOL-0233 SE PERMITE QUE MATCH-CONFIG VENGA     *
000560*                  VACIO Y SE TOMEN LOS VALORES POR DEFECTO       *
000570* 05/06/1995  RDL  SOL-0260 SE AGREGA LA LINEA FINAL CON EL       *
000580*                  RESULTADO DEL PARTIDO EN STATS-OUT             *
000590* 11/12/1995  HAP  SOL-0281 SE AMPLIA EL RESTANTE A 4 DIGITOS     *
000600*                  PARA SOPORTAR PUNTAJES INICIALES MAYORES       *
000610* 09/04/1996  CQR  SOL-0312 SE CORRIGE EL REINICIO DE MANGAS       *
000620*                  GANADAS AL INICIAR UN SET NUEVO                 *
000630* 14/11/1996  CQR  SOL-0340 SE AGREGA VALIDACION DE TURNO PARA    *
000640*                  VISITAS CON JUGADOR DISTINTO AL ACTIVO         *
000650* 27/05/1997  EOR  SOL-0378 SE AJUSTA LA SUMA DE DARDOS TIRADOS   *
000660*                  PARA LA VISITA DE CERO DARDOS                  *
000670* 30/11/1998  CQR  SOL-0512 AMPLIACION DE CAMPOS DE FECHA A 4      *
000680*                  DIGITOS DE ANIO (PROYECTO Y2K)                  *
000690* 18/02/1999  EOR  SOL-0530 REVISION GENERAL POST-Y2K, SIN        *
000700*                  CAMBIOS FUNCIONALES                            *
000710* 14/09/2001  CQR  SOL-0561 SE CORRIGE EL INDICADOR DE QUIEBRE/    *
000720*                  CIERRE PARA QUE VIAJE COMO 'Y'/'N' IGUAL AL DE *
000730*                  SALIDA DOBLE DE MATCH-CONFIG                   *
000740* 09/04/2003  HAP  SOL-0574 410-IMPRIME-BLOQUE-JUGADOR ESCRIBIA   *
000750*                  SOBRE UNA VISTA DE 05 (EST-BLOQUE-IMPRESO) QUE *
000760*                  NO ERA EL RENGLON DEL FD; SE REARMA CADA LINEA *
000770*                  DIRECTO SOBRE REG-ESTAD-JUGADOR/EST-TITULO     *
000780*                  (01 EN DAESTJ1) ANTES DE CADA WRITE            *
000790******************************************************************
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM
000840     CLASS DIGITO-VALIDO IS '0' THRU '9'.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT MATCH-CONFIG   ASSIGN TO MATCHCFG
000880            ORGANIZATION   IS SEQUENTIAL
000890            FILE STATUS    IS FS-CONFIG.
000900
000910     SELECT VISITS-IN      ASSIGN TO VISITSIN
000920            ORGANIZATION   IS SEQUENTIAL
000930            FILE STATUS    IS FS-VISITI.
000940
000950     SELECT VISIT-RESULTS  ASSIGN TO VISITRES
000960            ORGANIZATION   IS SEQUENTIAL
000970            FILE STATUS    IS FS-VISITR.
000980
000990     SELECT MATCH-SUMMARY  ASSIGN TO MATCHSUM
001000            ORGANIZATION   IS SEQUENTIAL
001010            FILE STATUS    IS FS-SUMRY.
001020
001030     SELECT STATS-OUT      ASSIGN TO STATSOUT
001040            ORGANIZATION   IS LINE SEQUENTIAL
001050            FILE STATUS    IS FS-STATS.
001060
001070 DATA DIVISION.
001080 FILE SECTION.
001090******************************************************************
001100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001110******************************************************************
001120*   PARAMETROS DE CONFIGURACION DEL PARTIDO (UN SOLO REGISTRO,
001130*   O NINGUNO SI EL ARCHIVO VIENE VACIO -- SE USAN DEFAULTS)
001140 FD  MATCH-CONFIG.
001150     COPY DACFGM1.
001160*   VISITAS DE ENTRADA, EN ORDEN CRONOLOGICO DE VI-SEQ
001170 FD  VISITS-IN.
001180     COPY DAVISI1.
001190*   RESULTADO DE CADA VISITA PROCESADA, ACEPTADA O RECHAZADA
001200 FD  VISIT-RESULTS.
001210     COPY DAVISR1.
001220*   FOTOGRAFIA FINAL DEL PARTIDO -- TAMBIEN SE USA COMO AREA DE
001230*   TRABAJO DEL ESTADO DEL PARTIDO DURANTE TODO EL PROCESO, YA
001240*   QUE ES UN ARCHIVO DE SOLO SALIDA QUE SE ESCRIBE UNA VEZ
001250 FD  MATCH-SUMMARY.
001260     COPY DAESTP1.
001270*   REPORTE DE ESTADISTICAS POR JUGADOR (LINE SEQUENTIAL)
001280 FD  STATS-OUT.
001290     COPY DAESTJ1.
001300
001310 WORKING-STORAGE SECTION.
001320*                     VARIABLES DE FILE STATUS
001330 77  FS-CONFIG                      PIC 9(02) VALUE ZEROS.
001340 77  FS-VISITI                      PIC 9(02) VALUE ZEROS.
001350 77  FS-VISITR                      PIC 9(02) VALUE ZEROS.
001360 77  FS-SUMRY                       PIC 9(02) VALUE ZEROS.
001370 77  FS-STATS                       PIC 9(02) VALUE ZEROS.
001380*                     SWITCH DE FIN DE ARCHIVO DE VISITAS
001390 01  WKS-SW-VISITAS.
001400     05  WKS-SW-FIN-VISITAS         PIC X(01) VALUE 'N'.
001410         88  FIN-VISITAS                      VALUE 'S'.
001420*                     CONTADORES DE PROCESO
001430 77  WKS-VISITAS-LEIDAS             PIC 9(04) COMP VALUE ZERO.
001440 77  WKS-VISITAS-ACEPTADAS          PIC 9(04) COMP VALUE ZERO.
001450 77  WKS-VISITAS-RECHAZADAS         PIC 9(04) COMP VALUE ZERO.
001460*                     CAMPOS DE TRABAJO DE VALIDACION DE VISITA
001470 01  WKS-SW-VISITA-GRP.
001480     05  WKS-ESTADO-VISITA          PIC X(02) VALUE 'OK'.
001490         88  WKS-VISITA-OK                     VALUE 'OK'.
001500     05  WKS-HUBO-QUIEBRE           PIC X(01) VALUE 'N'.
001510         88  WKS-ES-QUIEBRE                    VALUE 'Y'.
001520     05  WKS-HUBO-CIERRE            PIC X(01) VALUE 'N'.
001530         88  WKS-ES-CIERRE                     VALUE 'Y'.
001540*    VISTA REDEFINIDA PARA EL RENGLON DE BITACORA DE VISITA
001550 01  WKS-SW-VISITA-TEXTO REDEFINES WKS-SW-VISITA-GRP.
001560     05  FILLER                     PIC X(04).
001570 77  WKS-IX-DARDO                   PIC 9(01) COMP.
001580 77  WKS-CANT-EFECTIVA              PIC 9(01) COMP.
001590 77  WKS-TOTAL-VISITA               PIC 9(03) COMP.
001600 77  WKS-RUNNING-SUM                PIC 9(03) COMP.
001610 77  WKS-REMANENTE-ACTIVO           PIC 9(04) COMP.
001620 77  WKS-PROPUESTO                  PIC S9(04) COMP.
001630 77  WKS-RESTANTE-NUEVO             PIC 9(04) COMP.
001640 77  WKS-IX-JUGADOR                 PIC 9(01) COMP.
001650*                     TABLA DE ESTADISTICAS POR JUGADOR (1 Y 2)
001660 01  WKS-TABLA-ESTAD-JUG.
001670     05  WKS-ESTAD-JUG OCCURS 2 TIMES.
001680         07  STJ-VISITAS            PIC 9(04) COMP VALUE 0.
001690         07  STJ-DARDOS             PIC 9(04) COMP VALUE 0.
001700         07  STJ-PUNTOS             PIC 9(05) COMP VALUE 0.
001710         07  STJ-QUIEBRES           PIC 9(04) COMP VALUE 0.
001720         07  STJ-CIERRES            PIC 9(04) COMP VALUE 0.
001730         07  STJ-INTENTOS           PIC 9(04) COMP VALUE 0.
001740         07  STJ-MAYOR-VISITA       PIC 9(03) COMP VALUE 0.
001750         07  STJ-CNT-180            PIC 9(04) COMP VALUE 0.
001760         07  STJ-CNT-140            PIC 9(04) COMP VALUE 0.
001770         07  STJ-CNT-100            PIC 9(04) COMP VALUE 0.
001780*    VISTA REDEFINIDA PARA VOLCADO COMPACTO DE LA TABLA EN
001790*    BITACORA DE CONTROL (UN RENGLON POR JUGADOR)
001800 01  WKS-TABLA-ESTAD-TEXTO REDEFINES WKS-TABLA-ESTAD-JUG.
001810     05  FILLER                       PIC X(80).
001820*                     CAMPOS EDITADOS PARA PORCENTAJES (2 DEC)
001830 77  WKS-PCT-CIERRE                 PIC 9(03)V99 COMP-3 VALUE 0.
001840 77  WKS-PROMEDIO-3-DARDOS          PIC 9(03)V99 COMP-3 VALUE 0.
001850*                     CAMPOS EDITORES PARA LAS LINEAS DE DETALLE
001860*                     DEL BLOQUE DE JUGADOR (VER PARRAFO 410)
001870 77  WKS-EST-ED-ENTERO              PIC ZZZZ9.
001880 77  WKS-EST-ED-DECIMAL             PIC ZZ9.99.
001890*                     CAMPOS EDITADOS PARA LA LINEA FINAL
001900 01  WKS-ED-LINEA-GRP.
001910     05  WKS-ED-SET                 PIC ZZ9.
001920     05  WKS-ED-MANGA               PIC ZZ9.
001930     05  WKS-ED-P1-SETS             PIC ZZ9.
001940     05  WKS-ED-P1-MANGAS           PIC ZZ9.
001950     05  WKS-ED-P1-REST             PIC ZZZ9.
001960     05  WKS-ED-P2-SETS             PIC ZZ9.
001970     05  WKS-ED-P2-MANGAS           PIC ZZ9.
001980     05  WKS-ED-P2-REST             PIC ZZZ9.
001990     05  WKS-ED-GANADOR             PIC 9.
002000*    VISTA REDEFINIDA PARA VOLCADO DE LA LINEA FINAL EN BITACORA
002010 01  WKS-ED-LINEA-TEXTO REDEFINES WKS-ED-LINEA-GRP.
002020     05  FILLER                     PIC X(27).
002030
002040 PROCEDURE DIVISION.
002050*                  ----- SECCION PRINCIPAL -----
002060 000-MAIN SECTION.
002070     PERFORM 110-ABRE-ARCHIVOS
002080     PERFORM 120-LEE-CONFIGURACION
002090     PERFORM 130-INICIA-PARTIDO
002100     PERFORM 200-PROCESA-VISITAS  UNTIL FIN-VISITAS
002110     PERFORM 300-ESCRIBE-RESUMEN
002120     PERFORM 400-IMPRIME-ESTADISTICAS
002130     PERFORM 900-CIERRA-ARCHIVOS
002140     STOP RUN.
002150 000-MAIN-E. EXIT.
002160
002170*                ----- APERTURA DE ARCHIVOS -----
002180 110-ABRE-ARCHIVOS SECTION.
002190     OPEN INPUT  MATCH-CONFIG
002200                 VISITS-IN
002210     OPEN OUTPUT VISIT-RESULTS
002220                 MATCH-SUMMARY
002230                 STATS-OUT
002240     IF FS-CONFIG = 97
002250        MOVE ZEROS TO FS-CONFIG
002260     END-IF
002270     IF FS-CONFIG NOT = 0 OR FS-VISITI NOT = 0 OR
002280        FS-VISITR NOT = 0 OR FS-SUMRY  NOT = 0 OR
002290        FS-STATS  NOT = 0
002300        DISPLAY "================================================"
002310                UPON CONSOLE
002320        DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DEL 501  "
002330                UPON CONSOLE
002340        DISPLAY " FS MATCH-CONFIG .... (" FS-CONFIG ")"
002350                UPON CONSOLE
002360        DISPLAY " FS VISITS-IN ....... (" FS-VISITI ")"
002370                UPON CONSOLE
002380        DISPLAY " FS VISIT-RESULTS .... (" FS-VISITR ")"
002390                UPON CONSOLE
002400        DISPLAY " FS MATCH-SUMMARY .... (" FS-SUMRY  ")"
002410                UPON CONSOLE
002420        DISPLAY " FS STATS-OUT ........ (" FS-STATS  ")"
002430                UPON CONSOLE
002440        DISPLAY "================================================"
002450                UPON CONSOLE
002460        PERFORM 900-CIERRA-ARCHIVOS
002470        MOVE 91 TO RETURN-CODE
002480        STOP RUN
002490     ELSE
002500        DISPLAY "******* APERTURA DE ARCHIVOS 501 OK *******"
002510                UPON CONSOLE
002520     END-IF.
002530 110-ABRE-ARCHIVOS-E. EXIT.
002540
002550*               ----- LECTURA DE LA CONFIGURACION -----
002560 120-LEE-CONFIGURACION SECTION.
002570     MOVE 0501 TO EPA-PUNTAJE-INICIAL
002580     MOVE 'Y'  TO EPA-SALIDA-DOBLE
002590     MOVE 03   TO EPA-MANGAS-POR-SET
002600     MOVE 03   TO EPA-SETS-POR-PARTIDO
002610     READ MATCH-CONFIG
002620          AT END
002630             CONTINUE
002640          NOT AT END
002650             MOVE CFP-PUNTAJE-INICIAL   TO EPA-PUNTAJE-INICIAL
002660             MOVE CFP-SALIDA-DOBLE      TO EPA-SALIDA-DOBLE
002670             MOVE CFP-MANGAS-POR-SET    TO EPA-MANGAS-POR-SET
002680             MOVE CFP-SETS-POR-PARTIDO  TO EPA-SETS-POR-PARTIDO
002690     END-READ
002700     IF EPA-PUNTAJE-INICIAL = 0
002710        MOVE 0501 TO EPA-PUNTAJE-INICIAL
002720     END-IF
002730     IF EPA-MANGAS-POR-SET = 0
002740        MOVE 03 TO EPA-MANGAS-POR-SET
002750     END-IF
002760     IF EPA-SETS-POR-PARTIDO = 0
002770        MOVE 03 TO EPA-SETS-POR-PARTIDO
002780     END-IF.
002790 120-LEE-CONFIGURACION-E. EXIT.
002800
002810*                ----- INICIALIZA EL PARTIDO -----
002820 130-INICIA-PARTIDO SECTION.
002830     MOVE EPA-PUNTAJE-INICIAL TO EPA-J1-RESTANTE
002840     MOVE EPA-PUNTAJE-INICIAL TO EPA-J2-RESTANTE
002850     MOVE 0 TO EPA-J1-MANGAS-GANADAS
002860     MOVE 0 TO EPA-J1-SETS-GANADOS
002870     MOVE 0 TO EPA-J2-MANGAS-GANADAS
002880     MOVE 0 TO EPA-J2-SETS-GANADOS
002890     MOVE 1 TO EPA-JUGADOR-ACTIVO
002900     MOVE 1 TO EPA-INICIA-MANGA
002910     MOVE 1 TO EPA-NUM-SET
002920     MOVE 1 TO EPA-NUM-MANGA-EN-SET
002930     MOVE 0 TO EPA-GANADOR-PARTIDO
002940     MOVE 0 TO EPA-GANO-ULTIMA-MANGA
002950     MOVE 0 TO EPA-GANO-ULTIMO-SET
002960     READ VISITS-IN
002970          AT END SET FIN-VISITAS TO TRUE
002980     END-READ.
002990 130-INICIA-PARTIDO-E. EXIT.
003000
003010*          ----- CICLO DE PROCESO DE VISITAS (SERIE 200) -----
003020 200-PROCESA-VISITAS SECTION.
003030     ADD 1 TO WKS-VISITAS-LEIDAS
003040     PERFORM 210-VALIDA-VISITA
003050     PERFORM 220-ANOTA-VISITA
003060     PERFORM 250-ESCRIBE-RESULTADO
003070     IF WKS-VISITA-OK
003080        ADD 1 TO WKS-VISITAS-ACEPTADAS
003090        PERFORM 240-ACUMULA-ESTADISTICA
003100        PERFORM 230-AVANZA-TURNO
003110     ELSE
003120        ADD 1 TO WKS-VISITAS-RECHAZADAS
003130     END-IF
003140     READ VISITS-IN
003150          AT END SET FIN-VISITAS TO TRUE
003160     END-READ.
003170 200-PROCESA-VISITAS-E. EXIT.
003180
003190*               ----- VALIDACION DE LA VISITA -----
003200 210-VALIDA-VISITA SECTION.
003210     MOVE VIE-SEQ         TO VIR-SEQ
003220     MOVE VIE-JUGADOR     TO VIR-JUGADOR
003230     MOVE VIE-CANT-DARDOS TO VIR-CANT-DARDOS
003240     MOVE VIE-DARDO (1)   TO VIR-DARDO (1)
003250     MOVE VIE-DARDO (2)   TO VIR-DARDO (2)
003260     MOVE VIE-DARDO (3)   TO VIR-DARDO (3)
003270     MOVE 'OK' TO WKS-ESTADO-VISITA
003280     MOVE 0    TO WKS-TOTAL-VISITA
003290     MOVE 0    TO WKS-RUNNING-SUM
003300     MOVE 1    TO WKS-CANT-EFECTIVA
003310
003320     IF EPA-GANADOR-PARTIDO NOT = 0
003330        MOVE 'MO' TO WKS-ESTADO-VISITA
003340     END-IF
003350
003360     IF WKS-VISITA-OK AND VIE-JUGADOR NOT = 0
003370                       AND VIE-JUGADOR NOT = EPA-JUGADOR-ACTIVO
003380        MOVE 'NT' TO WKS-ESTADO-VISITA
003390     END-IF
003400
003410     IF WKS-VISITA-OK AND VIE-CANT-DARDOS > 3
003420        MOVE 'TV' TO WKS-ESTADO-VISITA
003430     END-IF
003440
003450     IF WKS-VISITA-OK
003460        IF VIE-CANT-DARDOS = 0
003470           MOVE 0 TO VRD-VALOR (1)
003480           MOVE 0 TO VRD-MULT (1)
003490           MOVE 1 TO WKS-CANT-EFECTIVA
003500        ELSE
003510           MOVE VIE-CANT-DARDOS TO WKS-CANT-EFECTIVA
003520        END-IF
003530     END-IF
003540
003550     IF EPA-JUGADOR-ACTIVO = 1
003560        MOVE EPA-J1-RESTANTE TO WKS-REMANENTE-ACTIVO
003570     ELSE
003580        MOVE EPA-J2-RESTANTE TO WKS-REMANENTE-ACTIVO
003590     END-IF
003600
003610     IF WKS-VISITA-OK
003620        MOVE 1 TO WKS-IX-DARDO
003630        PERFORM 215-VALIDA-UN-DARDO
003640           UNTIL WKS-IX-DARDO > WKS-CANT-EFECTIVA
003650              OR WKS-ESTADO-VISITA NOT = 'OK'
003660     END-IF
003670
003680     IF WKS-VISITA-OK AND WKS-TOTAL-VISITA > 180
003690        MOVE 'TV' TO WKS-ESTADO-VISITA
003700     END-IF.
003710 210-VALIDA-VISITA-E. EXIT.
003720
003730*          ----- VALIDA UN DARDO DE LA VISITA Y ACUMULA -----
003740 215-VALIDA-UN-DARDO SECTION.
003750     IF VRD-MULT (WKS-IX-DARDO) > 3
003760        MOVE 'TV' TO WKS-ESTADO-VISITA
003770     ELSE
003780        IF VRD-MULT (WKS-IX-DARDO) = 0
003790           IF VRD-VALOR (WKS-IX-DARDO) NOT = 0
003800              MOVE 'TV' TO WKS-ESTADO-VISITA
003810           END-IF
003820        ELSE
003830           IF (VRD-VALOR (WKS-IX-DARDO) < 1 OR
003840               VRD-VALOR (WKS-IX-DARDO) > 20) AND
003850               VRD-VALOR (WKS-IX-DARDO) NOT = 25
003860              MOVE 'TV' TO WKS-ESTADO-VISITA
003870           END-IF
003880           IF VRD-VALOR (WKS-IX-DARDO) = 25 AND
003890              VRD-MULT  (WKS-IX-DARDO) = 3
003900              MOVE 'TV' TO WKS-ESTADO-VISITA
003910           END-IF
003920        END-IF
003930     END-IF
003940
003950     IF WKS-ESTADO-VISITA = 'OK'
003960        COMPUTE WKS-TOTAL-VISITA = WKS-TOTAL-VISITA +
003970                VRD-VALOR (WKS-IX-DARDO) * VRD-MULT (WKS-IX-DARDO)
003980        COMPUTE WKS-RUNNING-SUM = WKS-RUNNING-SUM +
003990                VRD-VALOR (WKS-IX-DARDO) * VRD-MULT (WKS-IX-DARDO)
004000        IF WKS-RUNNING-SUM = WKS-REMANENTE-ACTIVO AND
004010           WKS-IX-DARDO NOT = WKS-CANT-EFECTIVA
004020           MOVE 'XC' TO WKS-ESTADO-VISITA
004030        END-IF
004040     END-IF
004050
004060     ADD 1 TO WKS-IX-DARDO.
004070 215-VALIDA-UN-DARDO-E. EXIT.
004080
004090*        ----- ANOTA LA VISITA: QUIEBRE, CIERRE Y RESTANTE -----
004100 220-ANOTA-VISITA SECTION.
004110     IF WKS-VISITA-OK
004120        MOVE EPA-JUGADOR-ACTIVO    TO VIR-JUGADOR
004130        MOVE WKS-REMANENTE-ACTIVO  TO VIR-RESTA-ANTES
004140        MOVE WKS-TOTAL-VISITA      TO VIR-TOTAL
004150        MOVE 'N' TO WKS-HUBO-QUIEBRE
004160        MOVE 'N' TO WKS-HUBO-CIERRE
004170        COMPUTE WKS-PROPUESTO = WKS-REMANENTE-ACTIVO -
004180                WKS-TOTAL-VISITA
004190
004200        IF WKS-PROPUESTO < 0
004210           MOVE 'Y' TO WKS-HUBO-QUIEBRE
004220        ELSE
004230           IF EPA-SALIDA-DOBLE-SI AND WKS-PROPUESTO = 1
004240              MOVE 'Y' TO WKS-HUBO-QUIEBRE
004250           ELSE
004260              IF WKS-PROPUESTO = 0
004270                 IF EPA-SALIDA-DOBLE-SI
004280                    IF VRD-MULT (WKS-CANT-EFECTIVA) = 2
004290                       MOVE 'Y' TO WKS-HUBO-CIERRE
004300                    ELSE
004310                       MOVE 'Y' TO WKS-HUBO-QUIEBRE
004320                    END-IF
004330                 ELSE
004340                    MOVE 'Y' TO WKS-HUBO-CIERRE
004350                 END-IF
004360              END-IF
004370           END-IF
004380        END-IF
004390
004400        IF WKS-ES-QUIEBRE
004410           MOVE WKS-REMANENTE-ACTIVO TO WKS-RESTANTE-NUEVO
004420        ELSE
004430           IF WKS-ES-CIERRE
004440              MOVE 0 TO WKS-RESTANTE-NUEVO
004450           ELSE
004460              MOVE WKS-PROPUESTO TO WKS-RESTANTE-NUEVO
004470           END-IF
004480        END-IF
004490
004500        MOVE WKS-RESTANTE-NUEVO TO VIR-RESTA-DESPUES
004510        MOVE WKS-HUBO-QUIEBRE   TO VIR-QUIEBRE
004520        MOVE WKS-HUBO-CIERRE    TO VIR-CIERRE
004530
004540        IF EPA-JUGADOR-ACTIVO = 1
004550           MOVE WKS-RESTANTE-NUEVO TO EPA-J1-RESTANTE
004560        ELSE
004570           MOVE WKS-RESTANTE-NUEVO TO EPA-J2-RESTANTE
004580        END-IF
004590     ELSE
004600        MOVE 0   TO VIR-TOTAL
004610        MOVE 'N' TO VIR-QUIEBRE
004620        MOVE 'N' TO VIR-CIERRE
004630        MOVE 0   TO VIR-RESTA-ANTES
004640        MOVE 0   TO VIR-RESTA-DESPUES
004650     END-IF
004660     MOVE WKS-ESTADO-VISITA TO VIR-ESTADO.
004670 220-ANOTA-VISITA-E. EXIT.
004680
004690*        ----- AVANZA EL TURNO Y LA PROGRESION DEL PARTIDO -----
004700 230-AVANZA-TURNO SECTION.
004710     IF WKS-ES-CIERRE
004720        PERFORM 235-PROCESA-CIERRE-DE-MANGA
004730     ELSE
004740        IF EPA-JUGADOR-ACTIVO = 1
004750           MOVE 2 TO EPA-JUGADOR-ACTIVO
004760        ELSE
004770           MOVE 1 TO EPA-JUGADOR-ACTIVO
004780        END-IF
004790     END-IF.
004800 230-AVANZA-TURNO-E. EXIT.
004810
004820*               ----- UNA MANGA SE ACABA DE CERRAR -----
004830 235-PROCESA-CIERRE-DE-MANGA SECTION.
004840     MOVE EPA-JUGADOR-ACTIVO TO EPA-GANO-ULTIMA-MANGA
004850     IF EPA-JUGADOR-ACTIVO = 1
004860        ADD 1 TO EPA-J1-MANGAS-GANADAS
004870     ELSE
004880        ADD 1 TO EPA-J2-MANGAS-GANADAS
004890     END-IF
004900     MOVE 0 TO EPA-GANO-ULTIMO-SET
004910
004920     IF (EPA-JUGADOR-ACTIVO = 1 AND
004930         EPA-J1-MANGAS-GANADAS >= EPA-MANGAS-POR-SET) OR
004940        (EPA-JUGADOR-ACTIVO = 2 AND
004950         EPA-J2-MANGAS-GANADAS >= EPA-MANGAS-POR-SET)
004960        PERFORM 236-PROCESA-FIN-DE-SET
004970     ELSE
004980        PERFORM 238-PROCESA-NUEVA-MANGA
004990     END-IF.
005000 235-PROCESA-CIERRE-DE-MANGA-E. EXIT.
005010
005020*                 ----- UN SET SE ACABA DE GANAR -----
005030 236-PROCESA-FIN-DE-SET SECTION.
005040     MOVE EPA-JUGADOR-ACTIVO TO EPA-GANO-ULTIMO-SET
005050     IF EPA-JUGADOR-ACTIVO = 1
005060        ADD 1 TO EPA-J1-SETS-GANADOS
005070     ELSE
005080        ADD 1 TO EPA-J2-SETS-GANADOS
005090     END-IF
005100
005110     IF (EPA-JUGADOR-ACTIVO = 1 AND
005120         EPA-J1-SETS-GANADOS >= EPA-SETS-POR-PARTIDO) OR
005130        (EPA-JUGADOR-ACTIVO = 2 AND
005140         EPA-J2-SETS-GANADOS >= EPA-SETS-POR-PARTIDO)
005150        MOVE EPA-JUGADOR-ACTIVO TO EPA-GANADOR-PARTIDO
005160     ELSE
005170        ADD 1 TO EPA-NUM-SET
005180        MOVE 1 TO EPA-NUM-MANGA-EN-SET
005190        MOVE 0 TO EPA-J1-MANGAS-GANADAS
005200        MOVE 0 TO EPA-J2-MANGAS-GANADAS
005210        PERFORM 239-ALTERNA-INICIO-MANGA
005220        PERFORM 237-REINICIA-RESTANTES
005230     END-IF.
005240 236-PROCESA-FIN-DE-SET-E. EXIT.
005250
005260*            ----- UNA NUEVA MANGA, MISMO SET -----
005270 238-PROCESA-NUEVA-MANGA SECTION.
005280     ADD 1 TO EPA-NUM-MANGA-EN-SET
005290     PERFORM 239-ALTERNA-INICIO-MANGA
005300     PERFORM 237-REINICIA-RESTANTES.
005310 238-PROCESA-NUEVA-MANGA-E. EXIT.
005320
005330*       ----- ALTERNA QUIEN INICIA LA MANGA Y LA ACTIVA -----
005340 239-ALTERNA-INICIO-MANGA SECTION.
005350     IF EPA-INICIA-MANGA = 1
005360        MOVE 2 TO EPA-INICIA-MANGA
005370     ELSE
005380        MOVE 1 TO EPA-INICIA-MANGA
005390     END-IF
005400     MOVE EPA-INICIA-MANGA TO EPA-JUGADOR-ACTIVO.
005410 239-ALTERNA-INICIO-MANGA-E. EXIT.
005420
005430*          ----- REINICIA LOS RESTANTES AL PUNTAJE INICIAL -----
005440 237-REINICIA-RESTANTES SECTION.
005450     MOVE EPA-PUNTAJE-INICIAL TO EPA-J1-RESTANTE
005460     MOVE EPA-PUNTAJE-INICIAL TO EPA-J2-RESTANTE.
005470 237-REINICIA-RESTANTES-E. EXIT.
005480
005490*      ----- ACUMULA LAS ESTADISTICAS DEL JUGADOR QUE TIRO -----
005500 240-ACUMULA-ESTADISTICA SECTION.
005510     MOVE EPA-JUGADOR-ACTIVO TO WKS-IX-JUGADOR
005520     ADD 1 TO STJ-VISITAS (WKS-IX-JUGADOR)
005530     ADD WKS-CANT-EFECTIVA TO STJ-DARDOS (WKS-IX-JUGADOR)
005540
005550     IF WKS-ES-QUIEBRE
005560        ADD 1 TO STJ-QUIEBRES (WKS-IX-JUGADOR)
005570     ELSE
005580        ADD VIR-TOTAL TO STJ-PUNTOS (WKS-IX-JUGADOR)
005590        IF VIR-TOTAL > STJ-MAYOR-VISITA (WKS-IX-JUGADOR)
005600           MOVE VIR-TOTAL TO STJ-MAYOR-VISITA (WKS-IX-JUGADOR)
005610        END-IF
005620        IF VIR-TOTAL = 180
005630           ADD 1 TO STJ-CNT-180 (WKS-IX-JUGADOR)
005640        END-IF
005650        IF VIR-TOTAL >= 140
005660           ADD 1 TO STJ-CNT-140 (WKS-IX-JUGADOR)
005670        END-IF
005680        IF VIR-TOTAL >= 100
005690           ADD 1 TO STJ-CNT-100 (WKS-IX-JUGADOR)
005700        END-IF
005710     END-IF
005720
005730     IF WKS-ES-CIERRE
005740        ADD 1 TO STJ-CIERRES (WKS-IX-JUGADOR)
005750     END-IF
005760
005770     IF WKS-REMANENTE-ACTIVO > 1
005780        IF (EPA-SALIDA-DOBLE-SI AND WKS-REMANENTE-ACTIVO <= 170)
005790           OR
005800           (EPA-SALIDA-DOBLE-NO AND WKS-REMANENTE-ACTIVO <= 180)
005810           ADD 1 TO STJ-INTENTOS (WKS-IX-JUGADOR)
005820        END-IF
005830     END-IF.
005840 240-ACUMULA-ESTADISTICA-E. EXIT.
005850
005860*              ----- ESCRITURA DEL VISIT-RESULT -----
005870 250-ESCRIBE-RESULTADO SECTION.
005880     WRITE REG-VISITA-RES
005890     IF FS-VISITR NOT = 0
005900        DISPLAY "=============================================="
005910                UPON CONSOLE
005920        DISPLAY "ERROR AL ESCRIBIR VISIT-RESULTS, FS=("
005930                FS-VISITR ")" UPON CONSOLE
005940        DISPLAY "=============================================="
005950                UPON CONSOLE
005960        PERFORM 900-CIERRA-ARCHIVOS
005970        MOVE 91 TO RETURN-CODE
005980        STOP RUN
005990     END-IF.
006000 250-ESCRIBE-RESULTADO-E. EXIT.
006010
006020*             ----- ESCRITURA DEL MATCH-SUMMARY -----
006030 300-ESCRIBE-RESUMEN SECTION.
006040     WRITE REG-ESTADO-PARTIDO
006050     IF FS-SUMRY NOT = 0
006060        DISPLAY "ERROR AL ESCRIBIR MATCH-SUMMARY, FS=("
006070                FS-SUMRY ")" UPON CONSOLE
006080     END-IF.
006090 300-ESCRIBE-RESUMEN-E. EXIT.
006100
006110*        ----- REPORTE DE ESTADISTICAS (SERIE 400) -----
006120 400-IMPRIME-ESTADISTICAS SECTION.
006130     MOVE 1 TO WKS-IX-JUGADOR
006140     PERFORM 410-IMPRIME-BLOQUE-JUGADOR
006150        UNTIL WKS-IX-JUGADOR > 2
006160     PERFORM 420-IMPRIME-LINEA-PARTIDO.
006170 400-IMPRIME-ESTADISTICAS-E. EXIT.
006180
006190*           ----- IMPRIME EL BLOQUE DE UN JUGADOR -----
006200 410-IMPRIME-BLOQUE-JUGADOR SECTION.
006210*    EST-TITULO Y REG-ESTAD-JUGADOR REDEFINEN LA MISMA LINEA DE
006220*    80 POSICIONES (DAESTJ1); CADA RENGLON SE ARMA DE NUEVO
006230*    SOBRE ESA MISMA AREA, SE ESCRIBE Y SE PASA AL SIGUIENTE.
006240     MOVE SPACES TO EST-TITULO
006250     MOVE WKS-IX-JUGADOR TO EST-TITULO-JUGADOR
006260     WRITE EST-TITULO
006270
006280     MOVE SPACES TO REG-ESTAD-JUGADOR
006290     MOVE 'VISITS ............ ' TO EST-ETIQUETA
006300     MOVE STJ-VISITAS   (WKS-IX-JUGADOR) TO WKS-EST-ED-ENTERO
006310     MOVE WKS-EST-ED-ENTERO TO EST-VALOR
006320     WRITE REG-ESTAD-JUGADOR
006330
006340     MOVE SPACES TO REG-ESTAD-JUGADOR
006350     MOVE 'DARTS THROWN ...... ' TO EST-ETIQUETA
006360     MOVE STJ-DARDOS    (WKS-IX-JUGADOR) TO WKS-EST-ED-ENTERO
006370     MOVE WKS-EST-ED-ENTERO TO EST-VALOR
006380     WRITE REG-ESTAD-JUGADOR
006390
006400     MOVE SPACES TO REG-ESTAD-JUGADOR
006410     MOVE 'SCORED POINTS ..... ' TO EST-ETIQUETA
006420     MOVE STJ-PUNTOS    (WKS-IX-JUGADOR) TO WKS-EST-ED-ENTERO
006430     MOVE WKS-EST-ED-ENTERO TO EST-VALOR
006440     WRITE REG-ESTAD-JUGADOR
006450
006460     MOVE SPACES TO REG-ESTAD-JUGADOR
006470     MOVE 'BUSTS ............. ' TO EST-ETIQUETA
006480     MOVE STJ-QUIEBRES  (WKS-IX-JUGADOR) TO WKS-EST-ED-ENTERO
006490     MOVE WKS-EST-ED-ENTERO TO EST-VALOR
006500     WRITE REG-ESTAD-JUGADOR
006510
006520     MOVE SPACES TO REG-ESTAD-JUGADOR
006530     MOVE 'CHECKOUTS ......... ' TO EST-ETIQUETA
006540     MOVE STJ-CIERRES   (WKS-IX-JUGADOR) TO WKS-EST-ED-ENTERO
006550     MOVE WKS-EST-ED-ENTERO TO EST-VALOR
006560     WRITE REG-ESTAD-JUGADOR
006570
006580     MOVE SPACES TO REG-ESTAD-JUGADOR
006590     MOVE 'CHECKOUT ATTEMPTS . ' TO EST-ETIQUETA
006600     MOVE STJ-INTENTOS  (WKS-IX-JUGADOR) TO WKS-EST-ED-ENTERO
006610     MOVE WKS-EST-ED-ENTERO TO EST-VALOR
006620     WRITE REG-ESTAD-JUGADOR
006630
006640     PERFORM 415-CALCULA-PCT-CIERRE
006650     MOVE SPACES TO REG-ESTAD-JUGADOR
006660     MOVE 'CHECKOUT PCT ...... ' TO EST-ETIQUETA
006670     MOVE WKS-PCT-CIERRE TO WKS-EST-ED-DECIMAL
006680     MOVE WKS-EST-ED-DECIMAL TO EST-VALOR
006690     WRITE REG-ESTAD-JUGADOR
006700
006710     MOVE SPACES TO REG-ESTAD-JUGADOR
006720     MOVE 'HIGHEST VISIT ..... ' TO EST-ETIQUETA
006730     MOVE STJ-MAYOR-VISITA (WKS-IX-JUGADOR) TO WKS-EST-ED-ENTERO
006740     MOVE WKS-EST-ED-ENTERO TO EST-VALOR
006750     WRITE REG-ESTAD-JUGADOR
006760
006770     MOVE SPACES TO REG-ESTAD-JUGADOR
006780     MOVE '180S .............. ' TO EST-ETIQUETA
006790     MOVE STJ-CNT-180   (WKS-IX-JUGADOR) TO WKS-EST-ED-ENTERO
006800     MOVE WKS-EST-ED-ENTERO TO EST-VALOR
006810     WRITE REG-ESTAD-JUGADOR
006820
006830     MOVE SPACES TO REG-ESTAD-JUGADOR
006840     MOVE '140 PLUS ........... ' TO EST-ETIQUETA
006850     MOVE STJ-CNT-140   (WKS-IX-JUGADOR) TO WKS-EST-ED-ENTERO
006860     MOVE WKS-EST-ED-ENTERO TO EST-VALOR
006870     WRITE REG-ESTAD-JUGADOR
006880
006890     MOVE SPACES TO REG-ESTAD-JUGADOR
006900     MOVE '100 PLUS ........... ' TO EST-ETIQUETA
006910     MOVE STJ-CNT-100   (WKS-IX-JUGADOR) TO WKS-EST-ED-ENTERO
006920     MOVE WKS-EST-ED-ENTERO TO EST-VALOR
006930     WRITE REG-ESTAD-JUGADOR
006940
006950     PERFORM 416-CALCULA-PROMEDIO
006960     MOVE SPACES TO REG-ESTAD-JUGADOR
006970     MOVE '3 DART AVERAGE .... ' TO EST-ETIQUETA
006980     MOVE WKS-PROMEDIO-3-DARDOS TO WKS-EST-ED-DECIMAL
006990     MOVE WKS-EST-ED-DECIMAL TO EST-VALOR
007000     WRITE REG-ESTAD-JUGADOR
007010
007020     ADD 1 TO WKS-IX-JUGADOR.
007030 410-IMPRIME-BLOQUE-JUGADOR-E. EXIT.
007040
007050*            ----- PORCENTAJE DE CIERRE DEL JUGADOR -----
007060 415-CALCULA-PCT-CIERRE SECTION.
007070     IF STJ-INTENTOS (WKS-IX-JUGADOR) = 0
007080        MOVE 0 TO WKS-PCT-CIERRE
007090     ELSE
007100        COMPUTE WKS-PCT-CIERRE ROUNDED =
007110                STJ-CIERRES  (WKS-IX-JUGADOR) * 100 /
007120                STJ-INTENTOS (WKS-IX-JUGADOR)
007130     END-IF.
007140 415-CALCULA-PCT-CIERRE-E. EXIT.
007150
007160*            ----- PROMEDIO DE TRES DARDOS DEL JUGADOR -----
007170 416-CALCULA-PROMEDIO SECTION.
007180     IF STJ-DARDOS (WKS-IX-JUGADOR) = 0
007190        MOVE 0 TO WKS-PROMEDIO-3-DARDOS
007200     ELSE
007210        COMPUTE WKS-PROMEDIO-3-DARDOS ROUNDED =
007220                STJ-PUNTOS (WKS-IX-JUGADOR) * 3 /
007230                STJ-DARDOS (WKS-IX-JUGADOR)
007240     END-IF.
007250 416-CALCULA-PROMEDIO-E. EXIT.
007260
007270*              ----- LINEA FINAL DEL RESULTADO -----
007280 420-IMPRIME-LINEA-PARTIDO SECTION.
007290     MOVE EPA-NUM-SET           TO WKS-ED-SET
007300     MOVE EPA-NUM-MANGA-EN-SET  TO WKS-ED-MANGA
007310     MOVE EPA-J1-SETS-GANADOS   TO WKS-ED-P1-SETS
007320     MOVE EPA-J1-MANGAS-GANADAS TO WKS-ED-P1-MANGAS
007330     MOVE EPA-J1-RESTANTE       TO WKS-ED-P1-REST
007340     MOVE EPA-J2-SETS-GANADOS   TO WKS-ED-P2-SETS
007350     MOVE EPA-J2-MANGAS-GANADAS TO WKS-ED-P2-MANGAS
007360     MOVE EPA-J2-RESTANTE       TO WKS-ED-P2-REST
007370     MOVE SPACES TO REG-LINEA-PARTIDO
007380
007390     IF EPA-GANADOR-PARTIDO NOT = 0
007400        MOVE EPA-GANADOR-PARTIDO TO WKS-ED-GANADOR
007410        STRING 'PLAYER ' WKS-ED-GANADOR ' WINS THE MATCH -- SET '
007420               WKS-ED-SET ' LEG ' WKS-ED-MANGA
007430               ' -- P1 SETS ' WKS-ED-P1-SETS
007440               ' LEGS ' WKS-ED-P1-MANGAS ' REM ' WKS-ED-P1-REST
007450               ' -- P2 SETS ' WKS-ED-P2-SETS
007460               ' LEGS ' WKS-ED-P2-MANGAS ' REM ' WKS-ED-P2-REST
007470               DELIMITED BY SIZE INTO REG-LINEA-PARTIDO
007480     ELSE
007490        STRING 'MATCH IN PROGRESS -- SET '
007500               WKS-ED-SET ' LEG ' WKS-ED-MANGA
007510               ' -- P1 SETS ' WKS-ED-P1-SETS
007520               ' LEGS ' WKS-ED-P1-MANGAS ' REM ' WKS-ED-P1-REST
007530               ' -- P2 SETS ' WKS-ED-P2-SETS
007540               ' LEGS ' WKS-ED-P2-MANGAS ' REM ' WKS-ED-P2-REST
007550               DELIMITED BY SIZE INTO REG-LINEA-PARTIDO
007560     END-IF
007570
007580     WRITE REG-LINEA-PARTIDO.
007590 420-IMPRIME-LINEA-PARTIDO-E. EXIT.
007600
007610*                 ----- CIERRE DE ARCHIVOS -----
007620 900-CIERRA-ARCHIVOS SECTION.
007630     CLOSE MATCH-CONFIG
007640           VISITS-IN
007650           VISIT-RESULTS
007660           MATCH-SUMMARY
007670           STATS-OUT.
007680 900-CIERRA-ARCHIVOS-E. EXIT.
