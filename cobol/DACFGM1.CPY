000100******************************************************************
000110*              D A R T S   5 0 1   -   C O P Y B O O K          *
000120******************************************************************
000130* COPY       : DACFGM1                                          *
000140* DESCRIPCION: LAYOUT DEL ARCHIVO MATCH-CONFIG (UN REGISTRO,     *
000150*            : PARAMETROS DEL PARTIDO). SI EL ARCHIVO VIENE      *
000160*            : VACIO SE APLICAN LOS VALORES POR DEFECTO EN       *
000170*            : TIEMPO DE EJECUCION (501/S/3/3).                  *
000180* LONGITUD   : 12 POSICIONES                                     *
000190******************************************************************
000200 01  REG-CONFIG-PARTIDO.
000210*    PUNTAJE CON QUE INICIA CADA MANGA (POR DEFECTO 0501)
000220     05  CFP-PUNTAJE-INICIAL      PIC 9(04).
000230*    INDICADOR DE SALIDA POR DOBLE  'Y' = SI   'N' = NO
000240     05  CFP-SALIDA-DOBLE         PIC X(01).
000250         88  CFP-SALIDA-DOBLE-SI          VALUE 'Y'.
000260         88  CFP-SALIDA-DOBLE-NO          VALUE 'N'.
000270*    MANGAS NECESARIAS PARA GANAR UN SET
000280     05  CFP-MANGAS-POR-SET       PIC 9(02).
000290*    SETS NECESARIOS PARA GANAR EL PARTIDO
000300     05  CFP-SETS-POR-PARTIDO     PIC 9(02).
000310*    RELLENO AL TAMANO FISICO DEL REGISTRO
000320     05  FILLER                   PIC X(03).
