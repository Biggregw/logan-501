000100******************************************************************
000110* FECHA       : 12/11/1993                                       *
000120* PROGRAMADOR : JORGE CARLOS MEJIA (JCM)                          *
000130* APLICACION  : TORNEOS DE DARDOS                                *
000140* PROGRAMA    : DARB501                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CALIFICADOR DE TABLERO POR GEOMETRIA. POR CADA    *
000170*             : IMPACTO DIGITALIZADO SOBRE LA IMAGEN DEL TABLERO, *
000180*             : RESUELVE ANILLO, SECTOR, VALOR Y MULTIPLICADOR    *
000190*             : A PARTIR DE LA CALIBRACION DEL TABLERO.           *
000200* ARCHIVOS    : BOARD-CALIB=C, DART-HITS=C, DART-SCORES=A         *
000210* ACCION (ES) : C=CONSULTAR, A=AGREGAR                            *
000220* INSTALADO   : DD/MM/AAAA                                        *
000230* BPM/RATIONAL: NO APLICA                                         *
000240* NOMBRE      : CALIFICADOR DE TABLERO POR GEOMETRIA              *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID. DARB501.
000280 AUTHOR. JORGE CARLOS MEJIA.
000290 INSTALLATION. LIGA NACIONAL DE DARDOS.
000300 DATE-WRITTEN. 12/11/1993.
000310 DATE-COMPILED.
000320 SECURITY. USO INTERNO - PROHIBIDA SU REPRODUCCION.
000330******************************************************************
000340*                     BITACORA DE CAMBIOS                        *
000350******************************************************************
000360* 12/11/1993  JCM  VERSION INICIAL DEL PROGRAMA                  *
000370* 04/04/1994  JCM  SOL-0201 SE AGREGA LA CLASIFICACION DE BULL    *
000380*                  SENCILLO Y DOBLE POR RADIO                    *
000390* 19/09/1994  HAP  SOL-0229 SE CORRIGE EL SENTIDO DEL EJE Y       *
000400*                  (CRECE HACIA ABAJO EN LA IMAGEN DIGITALIZADA)  *
000410* 02/03/1995  HAP  SOL-0255 SE AGREGA LA TABLA DE SECTORES EN     *
000420*                  ORDEN DE RELOJ Y SU BUSQUEDA POR INDICE        *
000430* 14/08/1995  EOR  SOL-0277 SE CORRIGE EL CALCULO DEL ANGULO EN   *
000440*                  EL SEGUNDO Y TERCER CUADRANTE                  *
000450* 27/02/1996  EOR  SOL-0302 SE AJUSTA LA SERIE DE ARCOTANGENTE    *
000460*                  PARA EVITAR DIVISION ENTRE CERO EN EL CENTRO   *
000470* 09/10/1996  CQR  SOL-0326 SE AGREGA EL ACOTAMIENTO DE LA        *
000480*                  CONFIANZA AL RANGO 0-1 ANTES DE ESCRIBIRLA     *
000490* 22/05/1997  CQR  SOL-0349 SE CORRIGE EL LIMITE TRIPLE/SENCILLO  *
000500*                  INTERNO DE LA RAZON DE RADIO                  *
000510* 30/11/1998  RDL  SOL-0513 AMPLIACION DE CAMPOS DE FECHA A 4     *
000520*                  DIGITOS DE ANIO (PROYECTO Y2K)                 *
000530* 18/02/1999  RDL  SOL-0531 REVISION GENERAL POST-Y2K, SIN        *
000540*                  CAMBIOS FUNCIONALES                           *
000550* 05/03/2003  JCM  SOL-0563 SE REVISA EL REDONDEO DE LA CONFIANZA *
000560*                  EN EL LIMITE SUPERIOR 1.000 TRAS REPORTE DE    *
000570*                  VALORES FUERA DE RANGO EN CAMPO                *
000580******************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS DIGITO-VALIDO IS '0' THRU '9'.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT BOARD-CALIB    ASSIGN TO CALIBTAB
000670            ORGANIZATION   IS SEQUENTIAL
000680            FILE STATUS    IS FS-CALIB.
000690
000700     SELECT DART-HITS      ASSIGN TO TIROSTAB
000710            ORGANIZATION   IS SEQUENTIAL
000720            FILE STATUS    IS FS-TIROS.
000730
000740     SELECT DART-SCORES    ASSIGN TO PUNTOTAB
000750            ORGANIZATION   IS SEQUENTIAL
000760            FILE STATUS    IS FS-PUNTOS.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800******************************************************************
000810*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000820******************************************************************
000830*   CALIBRACION DEL TABLERO, UN UNICO REGISTRO AL INICIO
000840 FD  BOARD-CALIB.
000850     COPY DACALT1.
000860*   IMPACTOS DIGITALIZADOS, UNO POR REGISTRO, EN ORDEN DE LECTURA
000870 FD  DART-HITS.
000880     COPY DATIRO1.
000890*   PUNTAJE RESUELTO POR CADA IMPACTO DE DART-HITS
000900 FD  DART-SCORES.
000910     COPY DAPUNT1.
000920
000930 WORKING-STORAGE SECTION.
000940*                     VARIABLES DE FILE STATUS
000950 77  FS-CALIB                       PIC 9(02) VALUE ZEROS.
000960 77  FS-TIROS                       PIC 9(02) VALUE ZEROS.
000970 77  FS-PUNTOS                      PIC 9(02) VALUE ZEROS.
000980*                     SWITCH DE FIN DE ARCHIVO DE IMPACTOS
000990 01  WKS-SW-TIROS.
001000     05  WKS-SW-FIN-TIROS           PIC X(01) VALUE 'N'.
001010         88  FIN-TIROS                        VALUE 'S'.
001020*                     CONTADORES DE PROCESO
001030 77  WKS-TIROS-LEIDOS               PIC 9(06) COMP VALUE ZERO.
001040 77  WKS-PUNTOS-ESCRITOS            PIC 9(06) COMP VALUE ZERO.
001050*                     TOTAL DEL LOTE
001060 77  WKS-TOTAL-PUNTAJE              PIC 9(07) COMP VALUE ZERO.
001070*                     TABLA DE SECTORES EN ORDEN DE RELOJ, DESDE
001080*                     LAS 12, CON INDICE DE BUSQUEDA 1-20
001090 01  WKS-TABLA-SECTORES.
001100     05  WKS-SECTOR OCCURS 20 TIMES
001110                     ASCENDING KEY IS BSE-INDICE
001120                     INDEXED BY WKS-SEC-IX.
001130         07  BSE-INDICE             PIC 9(02).
001140         07  BSE-VALOR              PIC 9(02).
001150*                     INDICE BUSCADO EN LA TABLA DE SECTORES
001160 77  WKS-INDICE-BUSCA                PIC 9(02) COMP.
001170*                     GEOMETRIA DEL IMPACTO RESPECTO AL CENTRO
001180 01  WKS-GEOM-DARDO.
001190     05  WKS-DX                      PIC S9(05)V9(03) COMP.
001200     05  WKS-DY                      PIC S9(05)V9(03) COMP.
001210 01  WKS-DXY-TEXTO REDEFINES WKS-GEOM-DARDO.
001220     05  FILLER                     PIC X(16).
001230 77  WKS-RADIO                       PIC 9(05)V9(03) COMP.
001240 77  WKS-RAZON-RADIO                 PIC 9(03)V9(03) COMP.
001250*                     NORMALES USADAS EN EL CALCULO DEL ANGULO
001260*                     (NX = DX; NY = -DY, POR EL EJE Y INVERTIDO)
001270 77  WKS-NX                          PIC S9(05)V9(03) COMP.
001280 77  WKS-NY                          PIC S9(05)V9(03) COMP.
001290 77  WKS-ABS-NX                      PIC 9(05)V9(03) COMP.
001300 77  WKS-ABS-NY                      PIC 9(05)V9(03) COMP.
001310 77  WKS-MAYOR                       PIC 9(05)V9(03) COMP.
001320 77  WKS-MENOR                       PIC 9(05)V9(03) COMP.
001330 77  WKS-T                           PIC 9(01)V9(06) COMP.
001340*                     SWITCH: EL EJE MAYOR ES EL EJE Y (|NY|>|NX|)
001350 77  WKS-EJE-MAYOR-Y                 PIC X(01) VALUE 'N'.
001360     88  WKS-MAYOR-ES-Y                         VALUE 'S'.
001370*                     ARCOTANGENTE DE WKS-T POR SERIE (RADIANES),
001380*                     SIN USAR FUNCION TRIGONOMETRICA, Y SU
001390*                     EQUIVALENTE EN GRADOS, 0.000 A 90.000
001400 77  WKS-ATAN-RAD                    PIC 9(01)V9(06) COMP.
001410 77  WKS-BASE-GRADOS                 PIC 9(02)V9(03) COMP.
001420*                     ANGULO ABSOLUTO (0-360) Y ANGULO DESDE LAS 12
001430 01  WKS-THETA-GRP.
001440     05  WKS-THETA                   PIC S9(03)V9(03) COMP.
001450 01  WKS-ANGULOS-TEXTO REDEFINES WKS-THETA-GRP.
001460     05  FILLER                     PIC X(06).
001470 77  WKS-ANGULO-ARRIBA                PIC S9(04)V9(03) COMP.
001480*                     INDICE DE SECTOR (0-19) ANTES DE BUSCAR
001490 77  WKS-INDICE-SECTOR               PIC 9(02) COMP.
001500 77  WKS-RAW-INDICE                  PIC 9(03)V9(03) COMP.
001510*                     CAMPOS RESUELTOS DEL IMPACTO EN PROCESO
001520 01  WKS-RESUELTO-GRP.
001530 05  WKS-VALOR-RES               PIC 9(02) COMP.
001540 05  WKS-MULT-RES                PIC 9(01) COMP.
001550 05  WKS-PUNTAJE-RES             PIC 9(02) COMP.
001560*    VISTA REDEFINIDA PARA EL RENGLON DE BITACORA DE RESULTADO
001570 01  WKS-RESUELTO-TEXTO REDEFINES WKS-RESUELTO-GRP.
001580 05  FILLER                     PIC X(05).
001590 77  WKS-ANILLO-RES                  PIC X(06) VALUE SPACES.
001600 77  WKS-SECTOR-RES                  PIC 9(02) COMP.
001610 77  WKS-CONFIANZA-RES               PIC 9(01)V9(03) COMP.
001620
001630 PROCEDURE DIVISION.
001640*                  ----- SECCION PRINCIPAL -----
001650 100-MAIN SECTION.
001660     PERFORM 110-APERTURA-ARCHIVOS
001670     PERFORM 115-LEE-CALIBRACION
001680     PERFORM 120-CARGA-TABLA-SECTORES
001690     READ DART-HITS
001700          AT END SET FIN-TIROS TO TRUE
001710     END-READ
001720     PERFORM 200-PROCESA-IMPACTO UNTIL FIN-TIROS
001730     PERFORM 290-IMPRIME-TOTAL
001740     PERFORM 900-CIERRA-ARCHIVOS
001750     STOP RUN.
001760 100-MAIN-E. EXIT.
001770
001780*                ----- APERTURA DE ARCHIVOS -----
001790 110-APERTURA-ARCHIVOS SECTION.
001800     OPEN INPUT  BOARD-CALIB
001810     OPEN INPUT  DART-HITS
001820     OPEN OUTPUT DART-SCORES
001830     IF FS-CALIB NOT = 0 OR FS-TIROS NOT = 0 OR FS-PUNTOS NOT = 0
001840        DISPLAY "=============================================="
001850                UPON CONSOLE
001860        DISPLAY "ERROR AL ABRIR ARCHIVOS DEL DARB501" UPON CONSOLE
001870        DISPLAY " FS BOARD-CALIB .... (" FS-CALIB  ")"
001880                UPON CONSOLE
001890        DISPLAY " FS DART-HITS ...... (" FS-TIROS  ")"
001900                UPON CONSOLE
001910        DISPLAY " FS DART-SCORES .... (" FS-PUNTOS ")"
001920                UPON CONSOLE
001930        DISPLAY "=============================================="
001940                UPON CONSOLE
001950        MOVE 91 TO RETURN-CODE
001960        STOP RUN
001970     END-IF.
001980 110-APERTURA-ARCHIVOS-E. EXIT.
001990
002000*        ----- LECTURA DEL UNICO REGISTRO DE CALIBRACION -----
002010 115-LEE-CALIBRACION SECTION.
002020     READ BOARD-CALIB
002030     IF FS-CALIB NOT = 0
002040        DISPLAY "ERROR AL LEER BOARD-CALIB, FS=(" FS-CALIB ")"
002050                UPON CONSOLE
002060        MOVE 92 TO RETURN-CODE
002070        STOP RUN
002080     END-IF.
002090 115-LEE-CALIBRACION-E. EXIT.
002100
002110*      ----- CARGA LA TABLA DE SECTORES EN ORDEN DE RELOJ -----
002120*    SECTOR 20 CENTRADO EN 0 GRADOS (LAS 12), LOS DEMAS CADA 18
002130*    GRADOS EN SENTIDO DE LAS AGUJAS DEL RELOJ
002140 120-CARGA-TABLA-SECTORES SECTION.
002150     MOVE 01 TO BSE-INDICE (1)   MOVE 20 TO BSE-VALOR (1)
002160     MOVE 02 TO BSE-INDICE (2)   MOVE 01 TO BSE-VALOR (2)
002170     MOVE 03 TO BSE-INDICE (3)   MOVE 18 TO BSE-VALOR (3)
002180     MOVE 04 TO BSE-INDICE (4)   MOVE 04 TO BSE-VALOR (4)
002190     MOVE 05 TO BSE-INDICE (5)   MOVE 13 TO BSE-VALOR (5)
002200     MOVE 06 TO BSE-INDICE (6)   MOVE 06 TO BSE-VALOR (6)
002210     MOVE 07 TO BSE-INDICE (7)   MOVE 10 TO BSE-VALOR (7)
002220     MOVE 08 TO BSE-INDICE (8)   MOVE 15 TO BSE-VALOR (8)
002230     MOVE 09 TO BSE-INDICE (9)   MOVE 02 TO BSE-VALOR (9)
002240     MOVE 10 TO BSE-INDICE (10)  MOVE 17 TO BSE-VALOR (10)
002250     MOVE 11 TO BSE-INDICE (11)  MOVE 03 TO BSE-VALOR (11)
002260     MOVE 12 TO BSE-INDICE (12)  MOVE 19 TO BSE-VALOR (12)
002270     MOVE 13 TO BSE-INDICE (13)  MOVE 07 TO BSE-VALOR (13)
002280     MOVE 14 TO BSE-INDICE (14)  MOVE 16 TO BSE-VALOR (14)
002290     MOVE 15 TO BSE-INDICE (15)  MOVE 08 TO BSE-VALOR (15)
002300     MOVE 16 TO BSE-INDICE (16)  MOVE 11 TO BSE-VALOR (16)
002310     MOVE 17 TO BSE-INDICE (17)  MOVE 14 TO BSE-VALOR (17)
002320     MOVE 18 TO BSE-INDICE (18)  MOVE 09 TO BSE-VALOR (18)
002330     MOVE 19 TO BSE-INDICE (19)  MOVE 12 TO BSE-VALOR (19)
002340     MOVE 20 TO BSE-INDICE (20)  MOVE 05 TO BSE-VALOR (20).
002350 120-CARGA-TABLA-SECTORES-E. EXIT.
002360
002370*          ----- PROCESA UN IMPACTO DE DART-HITS -----
002380 200-PROCESA-IMPACTO SECTION.
002390     ADD 1 TO WKS-TIROS-LEIDOS
002400     PERFORM 210-CALCULA-GEOMETRIA
002410     PERFORM 220-CALCULA-ANGULO
002420     PERFORM 230-CLASIFICA-ANILLO
002430     PERFORM 250-ACOTA-CONFIANZA
002440     PERFORM 260-ESCRIBE-PUNTAJE
002450
002460     READ DART-HITS
002470          AT END SET FIN-TIROS TO TRUE
002480     END-READ.
002490 200-PROCESA-IMPACTO-E. EXIT.
002500
002510*   ----- CALCULA DX, DY, RADIO Y RAZON DE RADIO DEL IMPACTO -----
002520 210-CALCULA-GEOMETRIA SECTION.
002530     COMPUTE WKS-DX = TIR-PIXEL-X - CAL-CENTRO-X
002540     COMPUTE WKS-DY = TIR-PIXEL-Y - CAL-CENTRO-Y
002550     COMPUTE WKS-RADIO = (WKS-DX ** 2 + WKS-DY ** 2) ** 0.5
002560     IF CAL-RADIO-EXT > 0
002570        COMPUTE WKS-RAZON-RADIO ROUNDED =
002580                WKS-RADIO / CAL-RADIO-EXT
002590     ELSE
002600        MOVE 999.999 TO WKS-RAZON-RADIO
002610     END-IF.
002620 210-CALCULA-GEOMETRIA-E. EXIT.
002630
002640*    ----- CALCULA EL ANGULO DESDE LAS 12, SENTIDO DEL RELOJ -----
002650*    SIN FUNCION TRIGONOMETRICA: ARCOTANGENTE POR SERIE DE
002660*    ABRAMOWITZ-STEGUN SOBRE T = MENOR/MAYOR DE LOS EJES, CON
002670*    ARMADO POR CUADRANTE
002680 220-CALCULA-ANGULO SECTION.
002690     COMPUTE WKS-NX = WKS-DX
002700     COMPUTE WKS-NY = 0 - WKS-DY
002710     MOVE 'N' TO WKS-EJE-MAYOR-Y
002720     IF WKS-NX < 0
002730        COMPUTE WKS-ABS-NX = 0 - WKS-NX
002740     ELSE
002750        MOVE WKS-NX TO WKS-ABS-NX
002760     END-IF
002770     IF WKS-NY < 0
002780        COMPUTE WKS-ABS-NY = 0 - WKS-NY
002790     ELSE
002800        MOVE WKS-NY TO WKS-ABS-NY
002810     END-IF
002820     IF WKS-ABS-NY > WKS-ABS-NX
002830        SET WKS-MAYOR-ES-Y TO TRUE
002840        MOVE WKS-ABS-NY TO WKS-MAYOR
002850        MOVE WKS-ABS-NX TO WKS-MENOR
002860     ELSE
002870        MOVE WKS-ABS-NX TO WKS-MAYOR
002880        MOVE WKS-ABS-NY TO WKS-MENOR
002890     END-IF
002900     IF WKS-MAYOR = 0
002910        MOVE 0 TO WKS-T
002920     ELSE
002930        COMPUTE WKS-T ROUNDED = WKS-MENOR / WKS-MAYOR
002940     END-IF
002950     COMPUTE WKS-ATAN-RAD ROUNDED =
002960             (0.785398 * WKS-T) -
002970             (WKS-T * (WKS-T - 1) * (0.2447 + (0.0663 * WKS-T)))
002980     COMPUTE WKS-BASE-GRADOS ROUNDED = WKS-ATAN-RAD * 57.29578
002990     IF WKS-MAYOR-ES-Y
003000        COMPUTE WKS-BASE-GRADOS ROUNDED = 90 - WKS-BASE-GRADOS
003010     END-IF
003020     EVALUATE TRUE
003030        WHEN WKS-NX >= 0 AND WKS-NY >= 0
003040           MOVE WKS-BASE-GRADOS TO WKS-THETA
003050        WHEN WKS-NX < 0 AND WKS-NY >= 0
003060           COMPUTE WKS-THETA = 180 - WKS-BASE-GRADOS
003070        WHEN WKS-NX < 0 AND WKS-NY < 0
003080           COMPUTE WKS-THETA = 180 + WKS-BASE-GRADOS
003090        WHEN OTHER
003100           COMPUTE WKS-THETA = 360 - WKS-BASE-GRADOS
003110     END-EVALUATE
003120     COMPUTE WKS-ANGULO-ARRIBA = 90 - WKS-THETA
003130             + CAL-ROTACION-GRADOS
003140     PERFORM 225-NORMALIZA-ANGULO.
003150 220-CALCULA-ANGULO-E. EXIT.
003160
003170*    ----- NORMALIZA WKS-ANGULO-ARRIBA AL RANGO 0-359.999 -----
003180 225-NORMALIZA-ANGULO SECTION.
003190     PERFORM 226-RESTA-360
003200        UNTIL WKS-ANGULO-ARRIBA < 360
003210     PERFORM 227-SUMA-360
003220        UNTIL WKS-ANGULO-ARRIBA >= 0.
003230 225-NORMALIZA-ANGULO-E. EXIT.
003240
003250 226-RESTA-360 SECTION.
003260     SUBTRACT 360 FROM WKS-ANGULO-ARRIBA.
003270 226-RESTA-360-E. EXIT.
003280
003290 227-SUMA-360 SECTION.
003300     ADD 360 TO WKS-ANGULO-ARRIBA.
003310 227-SUMA-360-E. EXIT.
003320
003330*   ----- CLASIFICA EL ANILLO, SECTOR, VALOR Y MULTIPLICADOR -----
003340 230-CLASIFICA-ANILLO SECTION.
003350     MOVE 0 TO WKS-SECTOR-RES
003360     EVALUATE TRUE
003370        WHEN WKS-RAZON-RADIO > 1.000
003380           MOVE 'MISS  ' TO WKS-ANILLO-RES
003390           MOVE 0 TO WKS-VALOR-RES
003400           MOVE 0 TO WKS-MULT-RES
003410        WHEN WKS-RAZON-RADIO <= 0.037
003420           MOVE 'DBULL ' TO WKS-ANILLO-RES
003430           MOVE 25 TO WKS-VALOR-RES
003440           MOVE 2 TO WKS-MULT-RES
003450        WHEN WKS-RAZON-RADIO <= 0.094
003460           MOVE 'BULL  ' TO WKS-ANILLO-RES
003470           MOVE 25 TO WKS-VALOR-RES
003480           MOVE 1 TO WKS-MULT-RES
003490        WHEN OTHER
003500           PERFORM 240-BUSCA-SECTOR
003510           MOVE WKS-SECTOR-RES TO WKS-VALOR-RES
003520           EVALUATE TRUE
003530              WHEN WKS-RAZON-RADIO >= 0.953
003540                 MOVE 'DOUBLE' TO WKS-ANILLO-RES
003550                 MOVE 2 TO WKS-MULT-RES
003560              WHEN WKS-RAZON-RADIO >= 0.582 AND
003570                   WKS-RAZON-RADIO <= 0.629
003580                 MOVE 'TRIPLE' TO WKS-ANILLO-RES
003590                 MOVE 3 TO WKS-MULT-RES
003600              WHEN OTHER
003610                 MOVE 'SINGLE' TO WKS-ANILLO-RES
003620                 MOVE 1 TO WKS-MULT-RES
003630           END-EVALUATE
003640     END-EVALUATE
003650     COMPUTE WKS-PUNTAJE-RES = WKS-VALOR-RES * WKS-MULT-RES.
003660 230-CLASIFICA-ANILLO-E. EXIT.
003670
003680*    ----- UBICA EL SECTOR POR INDICE EN LA TABLA DE RELOJ -----
003690 240-BUSCA-SECTOR SECTION.
003700     COMPUTE WKS-RAW-INDICE = WKS-ANGULO-ARRIBA + 9
003710     IF WKS-RAW-INDICE >= 360
003720        SUBTRACT 360 FROM WKS-RAW-INDICE
003730     END-IF
003740*    LA DIVISION SIN ROUNDED TRUNCA AL ENTERO, DANDO EL PISO
003750     COMPUTE WKS-INDICE-SECTOR = WKS-RAW-INDICE / 18
003760     COMPUTE WKS-INDICE-BUSCA = WKS-INDICE-SECTOR + 1
003770     SET WKS-SEC-IX TO 1
003780     SEARCH ALL WKS-SECTOR
003790        AT END MOVE 0 TO WKS-SECTOR-RES
003800        WHEN BSE-INDICE (WKS-SEC-IX) = WKS-INDICE-BUSCA
003810             MOVE BSE-VALOR (WKS-SEC-IX) TO WKS-SECTOR-RES
003820     END-SEARCH.
003830 240-BUSCA-SECTOR-E. EXIT.
003840
003850*       ----- ACOTA LA CONFIANZA LEIDA AL RANGO 0.000-1.000 -----
003860 250-ACOTA-CONFIANZA SECTION.
003870     IF TIR-CONFIANZA > 1.000
003880        MOVE 1.000 TO WKS-CONFIANZA-RES
003890     ELSE
003900        IF TIR-CONFIANZA < 0
003910           MOVE 0 TO WKS-CONFIANZA-RES
003920        ELSE
003930           MOVE TIR-CONFIANZA TO WKS-CONFIANZA-RES
003940        END-IF
003950     END-IF.
003960 250-ACOTA-CONFIANZA-E. EXIT.
003970
003980*       ----- ESCRIBE EL PUNTAJE RESUELTO A DART-SCORES -----
003990 260-ESCRIBE-PUNTAJE SECTION.
004000     MOVE TIR-PIXEL-X      TO PUN-X
004010     MOVE TIR-PIXEL-Y      TO PUN-Y
004020     MOVE WKS-VALOR-RES    TO PUN-VALOR
004030     MOVE WKS-MULT-RES     TO PUN-MULTIPLICADOR
004040     MOVE WKS-PUNTAJE-RES  TO PUN-PUNTAJE
004050     MOVE WKS-ANILLO-RES   TO PUN-ANILLO
004060     MOVE WKS-SECTOR-RES   TO PUN-SECTOR
004070     MOVE WKS-ANGULO-ARRIBA TO PUN-ANGULO
004080     MOVE WKS-RAZON-RADIO  TO PUN-RADIO
004090     MOVE WKS-CONFIANZA-RES TO PUN-CONFIANZA
004100     WRITE REG-PUNTAJE-DARDO
004110     IF FS-PUNTOS NOT = 0
004120        DISPLAY "ERROR AL ESCRIBIR DART-SCORES, FS=("
004130                FS-PUNTOS ")" UPON CONSOLE
004140     ELSE
004150        ADD 1 TO WKS-PUNTOS-ESCRITOS
004160        ADD WKS-PUNTAJE-RES TO WKS-TOTAL-PUNTAJE
004170     END-IF.
004180 260-ESCRIBE-PUNTAJE-E. EXIT.
004190
004200*          ----- IMPRIME EL TOTAL DEL LOTE EN BITACORA -----
004210 290-IMPRIME-TOTAL SECTION.
004220     DISPLAY "=============================================="
004230             UPON CONSOLE
004240     DISPLAY "DARB501 - IMPACTOS PROCESADOS: " WKS-TIROS-LEIDOS
004250             UPON CONSOLE
004260     DISPLAY "DARB501 - PUNTAJE TOTAL DEL LOTE: "
004270             WKS-TOTAL-PUNTAJE UPON CONSOLE
004280     DISPLAY "=============================================="
004290             UPON CONSOLE.
004300 290-IMPRIME-TOTAL-E. EXIT.
004310
004320*                ----- CIERRE DE ARCHIVOS -----
004330 900-CIERRA-ARCHIVOS SECTION.
004340     CLOSE BOARD-CALIB
004350           DART-HITS
004360           DART-SCORES.
004370 900-CIERRA-ARCHIVOS-E. EXIT.
