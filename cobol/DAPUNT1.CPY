000100******************************************************************
000110*              D A R T S   5 0 1   -   C O P Y B O O K          *
000120******************************************************************
000130* COPY       : DAPUNT1                                          *
000140* DESCRIPCION: LAYOUT MAESTRO DEL ARCHIVO DART-SCORES. POR CADA  *
000150*            : IMPACTO LEIDO DE DART-HITS SE ESCRIBE UN          *
000160*            : REGISTRO CON EL ANILLO, SECTOR, VALOR Y           *
000170*            : MULTIPLICADOR RESUELTOS POR GEOMETRIA.            *
000180* LONGITUD   : 53 POSICIONES                                     *
000190******************************************************************
000200 01  REG-PUNTAJE-DARDO.
000210*    ECO DE LAS COORDENADAS DE ENTRADA (IGUAL A DART-HIT)
000220     05  PUN-X                    PIC S9(05)V9(03).
000230     05  PUN-Y                    PIC S9(05)V9(03).
000240*    VALOR BASE DEL SECTOR (1-20, 25 PARA BULL, 0 SI FUERA)
000250     05  PUN-VALOR                PIC 9(02).
000260*    MULTIPLICADOR RESUELTO (0,1,2,3)
000270     05  PUN-MULTIPLICADOR        PIC 9(01).
000280*    PUNTAJE FINAL DEL DARDO (VALOR * MULTIPLICADOR)
000290     05  PUN-PUNTAJE              PIC 9(02).
000300*    ANILLO CLASIFICADO
000310     05  PUN-ANILLO               PIC X(06).
000320         88  PUN-ES-FALLO                 VALUE 'MISS  '.
000330*    NUMERO DE SECTOR (1-20, 0 SI FUERA DEL TABLERO O BULL)
000340     05  PUN-SECTOR               PIC 9(02).
000350*    ANGULO DEL IMPACTO DESDE LAS 12, EN SENTIDO DE LAS
000360*    AGUJAS DEL RELOJ, 0.000 A 359.999 GRADOS
000370     05  PUN-ANGULO               PIC 9(03)V9(03).
000380*    DISTANCIA DEL IMPACTO AL CENTRO ENTRE RADIO DEL TABLERO
000390     05  PUN-RADIO                PIC 9(03)V9(03).
000400*    CONFIANZA DE LA DETECCION, COPIA ACOTADA A 0.000-1.000
000410     05  PUN-CONFIANZA            PIC 9(01)V9(03).
000420*    RELLENO AL TAMANO FISICO DEL REGISTRO
000430     05  FILLER                   PIC X(08).
