000100******************************************************************
000110*              D A R T S   5 0 1   -   C O P Y B O O K          *
000120******************************************************************
000130* COPY       : DAVISI1                                          *
000140* DESCRIPCION: LAYOUT DEL ARCHIVO VISITS-IN. CADA REGISTRO ES    *
000150*            : UNA VISITA (HASTA 3 DARDOS) DE UN JUGADOR, EN     *
000160*            : ORDEN CRONOLOGICO POR VIE-SEQ.                    *
000170* LONGITUD   : 15 POSICIONES                                     *
000180******************************************************************
000190 01  REG-VISITA-ENT.
000200*    NUMERO DE SECUENCIA (ORDEN CRONOLOGICO)
000210     05  VIE-SEQ                  PIC 9(04).
000220*    JUGADOR QUE TIRA   1 O 2   0 = SIN VERIFICAR TURNO
000230     05  VIE-JUGADOR              PIC 9(01).
000240*    CANTIDAD DE DARDOS PRESENTES EN LA VISITA (0-3)
000250     05  VIE-CANT-DARDOS          PIC 9(01).
000260*    LOS DARDOS DE LA VISITA, EN ORDEN DE TIRADA
000270     05  VIE-DARDO OCCURS 3 TIMES.
000280*        VALOR DEL SECTOR   0=FALLO  1-20=SECTOR  25=CENTRO
000290         07  VID-VALOR            PIC 9(02).
000300*        MULTIPLICADOR      0=FALLO  1=SENCILLO 2=DOBLE 3=TRIPLE
000310         07  VID-MULT             PIC 9(01).
